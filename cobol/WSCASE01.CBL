000100*-----------------------------------------------------
000200* WSCASE01.CBL
000300* Upper/lower alphabet literals for
000400* INSPECT ... CONVERTING, so every Y/N prompt in the
000500* lending system accepts either case without a chain
000600* of IF statements.
000700*-----------------------------------------------------
000800* 1989-09-22  WJB  LN-0003  Original copybook, lifted
000900*                  from the bill-pay Y/N prompts.
001000*-----------------------------------------------------
001100 01  LOWER-ALPHA      PIC X(26)
001200     VALUE "abcdefghijklmnopqrstuvwxyz".
001300 01  UPPER-ALPHA      PIC X(26)
001400     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
