000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNMENU1.
000300 AUTHOR.        W J BARTLETT.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  09/22/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*-----------------------------------------------------
000900* LNMENU1 -- top level menu for the peer-to-peer loan
001000* system.  Hands off to the five transaction programs
001100* that do the real work; this program itself does no
001200* file I/O at all.
001300*-----------------------------------------------------
001400* CHANGE LOG
001500*-----------------------------------------------------
001600* 1989-09-22  WJB  LN-0003  Original menu, options for
001700*                  loan creation and offer entry only;
001800*                  funding was still a manual step done
001900*                  by the branch.
002000* 1990-11-08  WJB  LN-0004  Added the FUND/ACCEPT OFFER
002100*                  option once LNFUND1 was written.
002200* 1991-06-04  WJB  LN-0014  Added POST ONE PAYMENT for
002300*                  walk-in borrowers paying at the
002400*                  teller window instead of waiting for
002500*                  the nightly batch.
002600* 1993-02-11  WJB  LN-0009  Added RUN REPAYMENT BATCH so
002700*                  operations could kick off LNBATCH1
002800*                  from the same menu instead of a
002900*                  separate JCL card.
003000* 1998-06-30  RJM  LN-0006  Y2K -- run date banner was
003100*                  windowing the century with a local IF,
003200*                  moved onto the shared date copybook so
003300*                  the fix only has to live in one place.
003400* 1998-11-02  RJM  LN-0007  Re-keyed menu text after the
003500*                  OFFER/LOAN record split; option numbers
003600*                  did not change.
003700* 2001-03-19  KTS  LN-0021  Cosmetic -- cleared the screen
003800*                  with a full 25-line scroll instead of
003900*                  just blanking 8 lines; some terminals
004000*                  were leaving ghost text from the prior
004100*                  screen.
004200*-----------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 COPY "WSDATE02.CBL".
005500
005600 77  MENU-PICK                    PIC 9.
005700     88  MENU-PICK-IS-VALID       VALUES 0 THRU 5.
005800
005900 77  TODAY-RUN-DATE               PIC 9(6).
006000 77  FORMATTED-RUN-DATE           PIC X(10).
006300
006400 PROCEDURE DIVISION.
006500 PROGRAM-BEGIN.
006600     PERFORM OPENING-PROCEDURE.
006700     PERFORM MAIN-PROCESS.
006800     PERFORM CLOSING-PROCEDURE.
006900
007000 PROGRAM-EXIT.
007100     EXIT PROGRAM.
007200
007300 PROGRAM-DONE.
007400     STOP RUN.
007500
007600 OPENING-PROCEDURE.
007700     ACCEPT TODAY-RUN-DATE FROM DATE.
007800     MOVE TODAY-RUN-DATE TO DATE-CCYYMMDD.
007900     IF DATE-CCYY < 1900
008000         ADD 1900 TO DATE-CCYY.
008100     IF DATE-CCYY < 1950
008200         ADD 100 TO DATE-CCYY.
008300     MOVE DATE-CCYYMMDD TO DATE-MMDDCCYY.
008400     PERFORM FORMAT-THE-DATE.
008500     MOVE FORMATTED-DATE TO FORMATTED-RUN-DATE.
008600
008700 CLOSING-PROCEDURE.
008800
008900 MAIN-PROCESS.
009000     PERFORM GET-MENU-PICK.
009100     PERFORM DO-THE-PICK
009200         UNTIL MENU-PICK = 0.
009300
009400*-----------------------------------------------------
009500* MENU
009600*-----------------------------------------------------
009700 GET-MENU-PICK.
009800     PERFORM DISPLAY-THE-MENU.
009900     PERFORM ACCEPT-MENU-PICK.
010000     PERFORM RE-ACCEPT-MENU-PICK
010100         UNTIL MENU-PICK-IS-VALID.
010200
010300 DISPLAY-THE-MENU.
010400     PERFORM CLEAR-SCREEN.
010500     DISPLAY "    LENDING SYSTEM -- RUN DATE " FORMATTED-RUN-DATE.
010600     DISPLAY " ".
010700     DISPLAY "    PLEASE SELECT:".
010800     DISPLAY " ".
010900     DISPLAY "          1.  CREATE A LOAN REQUEST".
011000     DISPLAY "          2.  ENTER A LENDER OFFER".
011100     DISPLAY "          3.  ACCEPT AN OFFER / FUND THE LOAN".
011200     DISPLAY "          4.  POST ONE PAYMENT".
011300     DISPLAY "          5.  RUN THE NIGHTLY REPAYMENT BATCH".
011400     DISPLAY " ".
011500     DISPLAY "          0.  EXIT".
011600     PERFORM SCROLL-LINE 8 TIMES.
011700
011800 ACCEPT-MENU-PICK.
011900     DISPLAY "YOUR CHOICE (0-5)?".
012000     ACCEPT MENU-PICK.
012100
012200 RE-ACCEPT-MENU-PICK.
012300     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".
012400     PERFORM ACCEPT-MENU-PICK.
012500
012600 CLEAR-SCREEN.
012700     PERFORM SCROLL-LINE 25 TIMES.
012800
012900 SCROLL-LINE.
013000     DISPLAY " ".
013100
013200 DO-THE-PICK.
013300     IF MENU-PICK = 1
013400         PERFORM LOAN-CREATION
013500     ELSE IF MENU-PICK = 2
013600         PERFORM OFFER-ENTRY
013700     ELSE IF MENU-PICK = 3
013800         PERFORM OFFER-ACCEPT-FUNDING
013900     ELSE IF MENU-PICK = 4
014000         PERFORM POST-ONE-PAYMENT
014100     ELSE IF MENU-PICK = 5
014200         PERFORM RUN-REPAYMENT-BATCH.
014300
014400     PERFORM GET-MENU-PICK.
014500
014600 COPY "PLDATE02.CBL".
014700
014800*-----------------------------------------------------
014900* LOAN CREATION
015000*-----------------------------------------------------
015100 LOAN-CREATION.
015200     CALL "LNCREA1".
015300
015400*-----------------------------------------------------
015500* OFFER ENTRY
015600*-----------------------------------------------------
015700 OFFER-ENTRY.
015800     CALL "LNOFFR1".
015900
016000*-----------------------------------------------------
016100* OFFER ACCEPT / LOAN FUNDING
016200*-----------------------------------------------------
016300 OFFER-ACCEPT-FUNDING.
016400     CALL "LNFUND1".
016500
016600*-----------------------------------------------------
016700* MANUAL PAYMENT POSTING
016800*-----------------------------------------------------
016900 POST-ONE-PAYMENT.
017000     CALL "LNPAYM1".
017100
017200*-----------------------------------------------------
017300* NIGHTLY REPAYMENT BATCH
017400*-----------------------------------------------------
017500 RUN-REPAYMENT-BATCH.
017600     CALL "LNBATCH1".
