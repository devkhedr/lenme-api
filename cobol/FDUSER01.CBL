000100*-----------------------------------------------------
000200* FDUSER01.CBL
000300* USER-PROFILE master record - borrowers and lenders.
000400* One profile per participant; BALANCE is debited when
000500* a lender funds a loan or a borrower's payment is
000600* auto-collected, and credited when a lender's share
000700* of a payment is posted.
000800*-----------------------------------------------------
000900* 1987-03-16  WJB  LN-0001  Original layout.
001000* 1991-06-04  WJB  LN-0014  Widened USER-NAME to 20
001100*                  to match the borrower application
001200*                  form.
001300* 1998-11-02  RJM  LN-0007  Added USER-OUT-RECORD for
001400*                  the rewrite-forward file produced
001500*                  by LNFUND1/LNBATCH1.
001600*-----------------------------------------------------
001700 FD  USER-FILE
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  USER-RECORD.
002100     05  USER-ID                     PIC 9(6).
002200     05  USER-NAME                   PIC X(20).
002300     05  USER-TYPE                   PIC X(8).
002400         88  USER-IS-BORROWER        VALUE "BORROWER".
002500         88  USER-IS-LENDER          VALUE "LENDER".
002600     05  USER-BALANCE                PIC S9(8)V99
002700                                      SIGN LEADING SEPARATE.
002800     05  FILLER                      PIC X(34).
002900
003000 01  FILLER REDEFINES USER-RECORD.
003100     05  FILLER                      PIC X(34).
003200     05  USER-BALANCE-SIGN           PIC X.
003300     05  USER-BALANCE-DIGITS         PIC 9(8)V99.
003400     05  FILLER                      PIC X(34).
003500
003600 FD  USER-OUT-FILE
003700     LABEL RECORDS ARE STANDARD.
003800
003900 01  USER-OUT-RECORD.
004000     05  USER-OUT-ID                 PIC 9(6).
004100     05  USER-OUT-NAME                PIC X(20).
004200     05  USER-OUT-TYPE                PIC X(8).
004300     05  USER-OUT-BALANCE             PIC S9(8)V99
004400                                      SIGN LEADING SEPARATE.
004500     05  FILLER                      PIC X(34).
