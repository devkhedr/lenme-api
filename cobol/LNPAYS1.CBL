000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNPAYS1.
000300 AUTHOR.        W J BARTLETT.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  02/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*-----------------------------------------------------
000900* LNPAYS1 -- PAYMENT-PROCESSING.  Posts one payment
001000* that the caller has already decided is collectible.
001100* Splits the payment into the platform's cut and the
001200* lender's cut, marks the payment PAID, credits the
001300* lender, and tells the loan to check itself for
001400* completion.  Called from both the teller-window single
001500* payment program (LNPAYM1) and the nightly batch
001600* (LNBATCH1) so the split logic only lives in one place.
001700*-----------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------
002000* 1993-02-11  WJB  LN-0009  Original program.  Pulled the
002100*                  fee-split math out of LNPAYM1 once
002200*                  LNBATCH1 needed the identical logic
002300*                  and we did not want two copies that
002400*                  could drift apart.
002500* 1993-05-06  WJB  LN-0010  Platform fee and lender cut
002600*                  are now rounded half-to-even instead
002700*                  of half-up; the controller's office
002800*                  wanted the fee split to match the
002900*                  rounding convention their ledger system
003000*                  already used, and half-up was leaving
003100*                  the platform a half-cent ahead on every
003200*                  .X25/.X75 split.
003300* 1994-08-19  WJB  LN-0012  The lender's balance is
003400*                  credited with the unrounded lender cut,
003500*                  not the stored (rounded) one -- the
003600*                  rounding is a reporting convention on
003700*                  the payment record, it is not supposed
003800*                  to leak a half-cent out of the ledger.
003900* 1998-06-30  RJM  LN-0006  Y2K -- no date fields touched
004000*                  by this program, reviewed and signed
004100*                  off as part of the shop-wide sweep.
004200* 1998-11-02  RJM  LN-0007  Re-pointed at the split
004300*                  PAY-*/PAYOUT-* and LOAN-*/LOAN-OUT-*
004400*                  fields; LINKAGE SECTION unchanged.
004500*-----------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 77  WS-FEE-SCALED                PIC S9(10) COMP.
005800 77  WS-FEE-WHOLE-CENTS           PIC S9(10) COMP.
005900 77  WS-FEE-REMAINDER             PIC S9(10) COMP.
006000 77  WS-LENDER-SCALED             PIC S9(10) COMP.
006100 77  WS-LENDER-WHOLE-CENTS        PIC S9(10) COMP.
006200 77  WS-LENDER-REMAINDER          PIC S9(10) COMP.
006250 77  WS-EVENODD-QUOTIENT          PIC S9(10) COMP.
006280 77  WS-EVENODD-REMAINDER         PIC S9(10) COMP.
006300
006400 01  WS-PLATFORM-FEE-PER-PAYMENT  PIC S9(8)V9(4)
006500                                  SIGN LEADING SEPARATE
006600                                  VALUE ZERO.
006620 01  FILLER REDEFINES WS-PLATFORM-FEE-PER-PAYMENT.
006640     05  WS-FEE-PER-PAYMENT-SIGN    PIC X.
006660     05  WS-FEE-PER-PAYMENT-DIGITS  PIC 9(8)V9(4).
006700 01  WS-LENDER-AMOUNT-UNROUNDED   PIC S9(8)V9(4)
006800                                  SIGN LEADING SEPARATE
006900                                  VALUE ZERO.
006920 01  FILLER REDEFINES WS-LENDER-AMOUNT-UNROUNDED.
006940     05  WS-LENDER-AMT-SIGN         PIC X.
006960     05  WS-LENDER-AMT-DIGITS       PIC 9(8)V9(4).
007000
007700*-----------------------------------------------------
007800* LINKAGE -- CALLER PASSES THE ONE PAYMENT TABLE ENTRY
007900* TO POST, ITS OWNING LOAN TABLE ENTRY (SO WE CAN SET
008000* COMPLETED), THE LENDER'S BALANCE, AND THE FULL SET OF
008100* THAT LOAN'S PAYMENT STATUSES SO WE CAN TELL IF THIS IS
008200* THE LAST ONE OUTSTANDING.
008300*-----------------------------------------------------
008400 LINKAGE SECTION.
008500 01  LS-PAYMENT-AMOUNT             PIC S9(8)V99
008600                                   SIGN LEADING SEPARATE.
008620 01  FILLER REDEFINES LS-PAYMENT-AMOUNT.
008640     05  LS-PAYMENT-AMOUNT-SIGN    PIC X.
008660     05  LS-PAYMENT-AMOUNT-DIGITS  PIC 9(8)V99.
008700 01  LS-PLATFORM-FEE-TOTAL         PIC S9(8)V99
008800                                   SIGN LEADING SEPARATE.
008900 01  LS-LOAN-PERIOD-MONTHS         PIC 9(3).
009000 01  LS-PAYMENT-STATUS             PIC X(7).
009100     88  LS-PAYMENT-WAS-PENDING    VALUE "PENDING".
009200     88  LS-PAYMENT-IS-PAID        VALUE "PAID".
009300 01  LS-PAYMENT-PLATFORM-FEE       PIC S9(8)V99
009400                                   SIGN LEADING SEPARATE.
009500 01  LS-PAYMENT-LENDER-AMT         PIC S9(8)V99
009600                                   SIGN LEADING SEPARATE.
009700 01  LS-LENDER-BALANCE             PIC S9(8)V99
009800                                   SIGN LEADING SEPARATE.
009900 01  LS-OTHER-PAYMENTS-ALL-PAID    PIC X.
010000     88  LS-LOAN-IS-NOW-COMPLETE   VALUE "Y".
010100 01  LS-POSTING-REJECTED           PIC X.
010200     88  LS-WAS-REJECTED           VALUE "Y".
010300
010400 PROCEDURE DIVISION USING LS-PAYMENT-AMOUNT
010500                          LS-PLATFORM-FEE-TOTAL
010600                          LS-LOAN-PERIOD-MONTHS
010700                          LS-PAYMENT-STATUS
010800                          LS-PAYMENT-PLATFORM-FEE
010900                          LS-PAYMENT-LENDER-AMT
011000                          LS-LENDER-BALANCE
011100                          LS-OTHER-PAYMENTS-ALL-PAID
011200                          LS-POSTING-REJECTED.
011300 PROGRAM-BEGIN.
011400     MOVE "N" TO LS-POSTING-REJECTED.
011500*-----------------------------------------------------
011600* STEP 1 -- REJECT IF ALREADY PAID.
011700*-----------------------------------------------------
011800     IF LS-PAYMENT-IS-PAID
011900         MOVE "Y" TO LS-POSTING-REJECTED
012000     ELSE
012100         PERFORM CALCULATE-THE-FEE-SPLIT
012200         PERFORM POST-THE-PAYMENT
012300         PERFORM CHECK-LOAN-FOR-COMPLETION
012400     END-IF.
012500 PROGRAM-EXIT.
012600     EXIT PROGRAM.
012700
012800*-----------------------------------------------------
012900* STEP 2 -- PLATFORM-FEE-PER-PAYMENT = LENME-FEE DIVIDED
013000* BY THE NUMBER OF PAYMENTS IN THE LOAN; LENDER AMOUNT IS
013100* WHAT IS LEFT.  BOTH ARE STORED ROUNDED HALF-TO-EVEN.
013200*-----------------------------------------------------
013300 CALCULATE-THE-FEE-SPLIT.
013400     MOVE ZERO TO WS-PLATFORM-FEE-PER-PAYMENT.
013500     IF LS-LOAN-PERIOD-MONTHS NOT = ZERO
013600         COMPUTE WS-PLATFORM-FEE-PER-PAYMENT =
013700             LS-PLATFORM-FEE-TOTAL / LS-LOAN-PERIOD-MONTHS
013800     END-IF.
013900     COMPUTE WS-LENDER-AMOUNT-UNROUNDED =
014000         LS-PAYMENT-AMOUNT - WS-PLATFORM-FEE-PER-PAYMENT.
014100     PERFORM ROUND-FEE-HALF-EVEN.
014200     PERFORM ROUND-LENDER-HALF-EVEN.
014300
014400*-----------------------------------------------------
014500* ROUND-HALF-TO-EVEN ON A 4-DECIMAL WORKING FIELD DOWN
014600* TO 2 DECIMALS.  SCALE TO WHOLE HUNDREDTHS-OF-A-CENT,
014700* LOOK AT THE REMAINDER AGAINST HALF, AND WHEN IT IS
014800* EXACTLY HALF, ROUND TO THE CENT THAT IS EVEN.  THIS IS
014900* THE COMPUTE ... ROUNDED CLAUSE DOES NOT GIVE US; IT
015000* ONLY ROUNDS HALF AWAY FROM ZERO.
015100*-----------------------------------------------------
015200 ROUND-FEE-HALF-EVEN.
015300     COMPUTE WS-FEE-SCALED =
015400         WS-PLATFORM-FEE-PER-PAYMENT * 10000.
015500     DIVIDE WS-FEE-SCALED BY 100
015600         GIVING WS-FEE-WHOLE-CENTS
015700         REMAINDER WS-FEE-REMAINDER.
015800     IF WS-FEE-REMAINDER > 50
015900         ADD 1 TO WS-FEE-WHOLE-CENTS
016000     ELSE
016100         IF WS-FEE-REMAINDER = 50
016200             DIVIDE WS-FEE-WHOLE-CENTS BY 2
016210                 GIVING WS-EVENODD-QUOTIENT
016220                 REMAINDER WS-EVENODD-REMAINDER
016300             IF WS-EVENODD-REMAINDER NOT = ZERO
016400                 ADD 1 TO WS-FEE-WHOLE-CENTS
016500             END-IF
016600         END-IF
016650     END-IF.
016900     COMPUTE LS-PAYMENT-PLATFORM-FEE =
017000         WS-FEE-WHOLE-CENTS / 100.
017050
017100 ROUND-LENDER-HALF-EVEN.
017200     COMPUTE WS-LENDER-SCALED =
017300         WS-LENDER-AMOUNT-UNROUNDED * 10000.
017400     DIVIDE WS-LENDER-SCALED BY 100
017500         GIVING WS-LENDER-WHOLE-CENTS
017600         REMAINDER WS-LENDER-REMAINDER.
017700     IF WS-LENDER-REMAINDER > 50
017800         ADD 1 TO WS-LENDER-WHOLE-CENTS
017900     ELSE
018000         IF WS-LENDER-REMAINDER = 50
018100             DIVIDE WS-LENDER-WHOLE-CENTS BY 2
018110                 GIVING WS-EVENODD-QUOTIENT
018120                 REMAINDER WS-EVENODD-REMAINDER
018200             IF WS-EVENODD-REMAINDER NOT = ZERO
018300                 ADD 1 TO WS-LENDER-WHOLE-CENTS
018400             END-IF
018450         END-IF
018500     END-IF.
018600     COMPUTE LS-PAYMENT-LENDER-AMT =
018700         WS-LENDER-WHOLE-CENTS / 100.
018800
018900*-----------------------------------------------------
019000* STEP 3-4 -- MARK PAID, CREDIT THE LENDER WITH THE
019100* UNROUNDED CUT (LN-0012).
019200*-----------------------------------------------------
019300 POST-THE-PAYMENT.
019400     MOVE "PAID" TO LS-PAYMENT-STATUS.
019500     ADD WS-LENDER-AMOUNT-UNROUNDED TO LS-LENDER-BALANCE.
019600
019700*-----------------------------------------------------
019800* STEP 5 -- COMPLETION IS DECIDED BY THE CALLER, WHICH
019900* HOLDS THE FULL SET OF THE LOAN'S PAYMENT STATUSES; WE
020000* JUST PASS THE FLAG THROUGH UNCHANGED.
020100*-----------------------------------------------------
020200 CHECK-LOAN-FOR-COMPLETION.
020300     CONTINUE.
