000100*-----------------------------------------------------
000200* FDCNTL01.CBL
000300* One-record control file.  CONTROL-LAST-LOAN and
000400* CONTROL-LAST-OFFER are the highest id issued so far;
000500* LNCREA1 and LNOFFR1 each add 1 and rewrite the file
000600* before writing the new master record.
000700*-----------------------------------------------------
000800* 1989-09-22  WJB  LN-0003  Original layout.
000900*-----------------------------------------------------
001000 FD  CONTROL-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  CONTROL-RECORD.
001400     05  CONTROL-KEY                  PIC 9.
001500     05  CONTROL-LAST-LOAN            PIC 9(6).
001600     05  CONTROL-LAST-OFFER           PIC 9(6).
001700     05  FILLER                       PIC X(20).
001800
001900 01  FILLER REDEFINES CONTROL-RECORD.
002000     05  FILLER                       PIC X(1).
002100     05  CONTROL-IDS.
002200         10  CONTROL-LAST-LOAN-R      PIC 9(6).
002300         10  CONTROL-LAST-OFFER-R     PIC 9(6).
002400     05  FILLER                       PIC X(20).
