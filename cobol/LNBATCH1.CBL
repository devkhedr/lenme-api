000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNBATCH1.
000300 AUTHOR.        W J BARTLETT.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  01/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*-----------------------------------------------------
000900* LNBATCH1 -- REPAYMENT-BATCH, the nightly collection
001000* run.  Scans every scheduled payment, picks up the
001100* ones that are PENDING, due on or before the run date
001200* and riding on a FUNDED loan, and for each one that the
001300* borrower can afford, debits the borrower and hands the
001400* payment to LNPAYS1 for the fee split and posting.
001500* Prints a run-summary report modeled on the old sales
001600* report program, with one break line per loan that goes
001700* to COMPLETED during the run and a totals page at the
001800* end.
001900*-----------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------
002200* 1990-01-09  WJB  LN-0004  Original program.
002300* 1991-06-04  WJB  LN-0014  Picked up the widened
002400*                  USER-NAME automatically through the
002500*                  copybooks; no logic change here.
002600* 1993-02-11  WJB  LN-0009  Pulled the fee-split math
002700*                  out to LNPAYS1 so the manual payment
002800*                  program could share it; this program
002900*                  now just debits the borrower and
003000*                  makes the CALL.
003100* 1993-05-06  WJB  LN-0010  (see LNPAYS1) half-to-even
003200*                  rounding change, nothing to touch
003300*                  here.
003400* 1996-11-14  WJB  LN-0015  A payment whose borrower
003500*                  couldn't cover it was being counted
003600*                  as a failure; changed so a short
003700*                  borrower balance just leaves the
003800*                  payment PENDING for a later run and
003900*                  is not counted at all.
004000* 1998-06-30  RJM  LN-0006  Y2K -- run date is accepted
004100*                  with a 2-digit year same as the other
004200*                  programs; windowed the same way.
004300* 1998-11-02  RJM  LN-0007  Re-pointed at the split
004400*                  master/out record layouts and added
004500*                  the completed-loan-id list to the
004600*                  totals page.
004700* 2001-03-19  KTS  LN-0018  Report was missing a blank
004800*                  line between the last detail line and
004900*                  the totals page; added LINE-FEED.
005000*-----------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     COPY "SLPYMT01.CBL".
005800     COPY "SLLOAN01.CBL".
005900     COPY "SLUSER01.CBL".
006000
006100     SELECT RUN-SUMMARY-FILE
006200         ASSIGN TO "RUNRPT"
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 COPY "FDPYMT01.CBL".
006800 COPY "FDLOAN01.CBL".
006900 COPY "FDUSER01.CBL".
007000
007100 FD  RUN-SUMMARY-FILE
007200     LABEL RECORDS ARE OMITTED.
007300 01  RUN-SUMMARY-RECORD              PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600     COPY "WSDATE02.CBL".
007610     COPY "WSCASE01.CBL".
007700
007800 77  WS-EOF-SWITCH                PIC X VALUE "N".
007900     88  NO-MORE-RECORDS          VALUE "Y".
007910
007920 77  WS-OK-TO-PROCESS             PIC X.
007930     88  OK-TO-RUN-THE-BATCH      VALUE "Y".
008000
008100 77  PAYMENT-TABLE-COUNT          PIC 9(4)  COMP.
008200 77  LOAN-TABLE-COUNT             PIC 9(4)  COMP.
008300 77  USER-TABLE-COUNT             PIC 9(4)  COMP.
008400 77  COMPLETED-TABLE-COUNT        PIC 9(4)  COMP VALUE ZERO.
008500
008600 01  PAYMENT-TABLE-AREA.
008700     05  PAYMENT-TABLE-ENTRY OCCURS 3000 TIMES
008800                 INDEXED BY PT-IDX.
008900         10  PT-LOAN-ID           PIC 9(6).
009000         10  PT-NUMBER            PIC 9(3).
009100         10  PT-AMOUNT            PIC S9(8)V99
009200                                  SIGN LEADING SEPARATE.
009300         10  PT-DUE-DATE          PIC 9(8).
009400         10  PT-STATUS            PIC X(7).
009500         10  PT-PLATFORM-FEE      PIC S9(8)V99
009600                                  SIGN LEADING SEPARATE.
009700         10  PT-LENDER-AMT        PIC S9(8)V99
009800                                  SIGN LEADING SEPARATE.
009900         10  FILLER               PIC X(1).
010000
010100 01  LOAN-TABLE-AREA.
010200     05  LOAN-TABLE-ENTRY OCCURS 500 TIMES
010300                 INDEXED BY LT-IDX.
010400         10  LT-LOAN-ID           PIC 9(6).
010500         10  LT-BORROWER-ID       PIC 9(6).
010600         10  LT-LENDER-ID         PIC 9(6).
010700         10  LT-AMOUNT            PIC S9(8)V99
010800                                  SIGN LEADING SEPARATE.
010900         10  LT-PERIOD-MONTHS     PIC 9(3).
011000         10  LT-ANNUAL-RATE       PIC S9(3)V99
011100                                  SIGN LEADING SEPARATE.
011200         10  LT-LENME-FEE         PIC S9(8)V99
011300                                  SIGN LEADING SEPARATE.
011400         10  LT-TOTAL-AMOUNT      PIC S9(8)V99
011500                                  SIGN LEADING SEPARATE.
011600         10  LT-STATUS            PIC X(9).
011700         10  LT-FUNDED-DATE       PIC 9(8).
011800         10  FILLER               PIC X(1).
011900
012000 01  USER-TABLE-AREA.
012100     05  USER-TABLE-ENTRY OCCURS 500 TIMES
012200                 INDEXED BY UT-IDX.
012300         10  UT-USER-ID           PIC 9(6).
012400         10  UT-USER-NAME         PIC X(20).
012500         10  UT-USER-TYPE         PIC X(8).
012600         10  UT-USER-BALANCE      PIC S9(8)V99
012700                                  SIGN LEADING SEPARATE.
012800         10  FILLER               PIC X(1).
012900
013000 01  COMPLETED-LOAN-TABLE.
013100     05  COMPLETED-LOAN-ENTRY OCCURS 500 TIMES
013200                 INDEXED BY CL-IDX.
013300         10  CL-LOAN-ID           PIC 9(6).
013350         10  FILLER               PIC X(1).
013400
013500 77  WS-RUN-DATE                  PIC 9(8) VALUE ZERO.
013600 77  WS-LOAN-SUB                  PIC 9(4)  COMP VALUE ZERO.
013700 77  WS-BORROWER-SUB              PIC 9(4)  COMP VALUE ZERO.
013800 77  WS-LENDER-SUB                PIC 9(4)  COMP VALUE ZERO.
013810 77  WS-SCAN-SUB                  PIC 9(4)  COMP VALUE ZERO.
013900
014000 77  WS-DUE-COUNT                 PIC 9(6)  COMP VALUE ZERO.
014100 77  WS-PROCESSED-COUNT           PIC 9(6)  COMP VALUE ZERO.
014200 77  WS-FAILED-COUNT              PIC 9(6)  COMP VALUE ZERO.
014300
014400 01  WS-TOTAL-COLLECTED           PIC S9(10)V99
014500                                  SIGN LEADING SEPARATE
014600                                  VALUE ZERO.
014700 01  FILLER REDEFINES WS-TOTAL-COLLECTED.
014800     05  WS-TOTAL-COLLECTED-SIGN  PIC X.
014900     05  WS-TOTAL-COLLECTED-DIGITS PIC 9(10)V99.
015000
015100 01  WS-TOTAL-FEES                PIC S9(10)V99
015200                                  SIGN LEADING SEPARATE
015300                                  VALUE ZERO.
015400 01  FILLER REDEFINES WS-TOTAL-FEES.
015500     05  WS-TOTAL-FEES-SIGN       PIC X.
015600     05  WS-TOTAL-FEES-DIGITS     PIC 9(10)V99.
015700
015800 01  WS-TOTAL-LENDER-CREDITS      PIC S9(10)V99
015900                                  SIGN LEADING SEPARATE
016000                                  VALUE ZERO.
016100 01  FILLER REDEFINES WS-TOTAL-LENDER-CREDITS.
016200     05  WS-TOTAL-LENDER-CR-SIGN  PIC X.
016300     05  WS-TOTAL-LENDER-CR-DIGITS PIC 9(10)V99.
016400
016500 77  WS-OTHERS-ALL-PAID           PIC X VALUE "Y".
016600     88  OTHERS-ALL-PAID          VALUE "Y".
016700
016800 77  LS-POSTING-REJECTED          PIC X VALUE "N".
016900     88  WS-WAS-REJECTED          VALUE "Y".
017000
017100 77  LINE-COUNT                   PIC 999 COMP VALUE ZERO.
017200 77  PAGE-NUMBER                  PIC 9999 COMP VALUE ZERO.
017300 77  MAXIMUM-LINES                PIC 999 VALUE 55.
017400
017500 01  TITLE-LINE.
017600     05  FILLER              PIC X(4) VALUE "RUN:".
017700     05  PRINT-RUN-DATE      PIC X(10).
017800     05  FILLER              PIC X(10) VALUE SPACE.
017900     05  FILLER              PIC X(24)
018000         VALUE "REPAYMENT BATCH SUMMARY".
018100     05  FILLER              PIC X(5) VALUE SPACE.
018200     05  FILLER              PIC X(5) VALUE "PAGE:".
018300     05  PRINT-PAGE-NUMBER   PIC ZZZ9.
018400
018500 01  COLUMN-LINE.
018600     05  FILLER         PIC X(7)  VALUE "LOAN ID".
018700     05  FILLER         PIC X(2)  VALUE SPACE.
018800     05  FILLER         PIC X(3)  VALUE "PAY".
018900     05  FILLER         PIC X(2)  VALUE SPACE.
019000     05  FILLER         PIC X(10) VALUE "AMOUNT".
019100     05  FILLER         PIC X(2)  VALUE SPACE.
019200     05  FILLER         PIC X(10) VALUE "PLATFM FEE".
019300     05  FILLER         PIC X(2)  VALUE SPACE.
019400     05  FILLER         PIC X(10) VALUE "LENDER AMT".
019500
019600 01  DETAIL-LINE.
019700     05  FILLER               PIC X(1) VALUE SPACE.
019800     05  PRINT-LOAN-ID        PIC 9(6).
019900     05  FILLER               PIC X(2) VALUE SPACE.
020000     05  PRINT-PAY-NUMBER     PIC ZZ9.
020100     05  FILLER               PIC X(2) VALUE SPACE.
020200     05  PRINT-AMOUNT         PIC ZZZ,ZZ9.99-.
020300     05  FILLER               PIC X(1) VALUE SPACE.
020400     05  PRINT-FEE            PIC ZZZ,ZZ9.99-.
020500     05  FILLER               PIC X(1) VALUE SPACE.
020600     05  PRINT-LENDER-AMT     PIC ZZZ,ZZ9.99-.
020700
020800 01  COMPLETED-LINE.
020900     05  FILLER               PIC X(4) VALUE SPACE.
021000     05  FILLER               PIC X(14) VALUE "LOAN COMPLETE:".
021100     05  FILLER               PIC X(1) VALUE SPACE.
021200     05  PRINT-COMPLETED-ID   PIC 9(6).
021300
021400 01  TOTAL-LINE.
021500     05  FILLER               PIC X(2) VALUE SPACE.
021600     05  TOTAL-CAPTION        PIC X(26).
021700     05  FILLER               PIC X(2) VALUE SPACE.
021800     05  PRINT-TOTAL          PIC ZZZ,ZZZ,ZZ9.99-.
021900
022000 01  COMPLETED-ID-LINE.
022100     05  FILLER               PIC X(2) VALUE SPACE.
022200     05  FILLER               PIC X(24)
022300         VALUE "COMPLETED LOAN ID:".
022400     05  FILLER               PIC X(2) VALUE SPACE.
022500     05  PRINT-CL-ID          PIC 9(6).
022600
022700 PROCEDURE DIVISION.
022800 PROGRAM-BEGIN.
022810     PERFORM GET-OK-TO-PROCESS.
022820     IF OK-TO-RUN-THE-BATCH
022900         PERFORM OPENING-PROCEDURE
023000         PERFORM MAIN-PROCESS
023100         PERFORM CLOSING-PROCEDURE
023110     END-IF.
023200
023300 PROGRAM-EXIT.
023400     EXIT PROGRAM.
023410
023420*-----------------------------------------------------
023430* SAME CONFIRMATION IDIOM THE OLD SALES REPORT USED --
023440* NOBODY WANTS TO KICK OFF A COLLECTION RUN BY ACCIDENT.
023450*-----------------------------------------------------
023460 GET-OK-TO-PROCESS.
023470     PERFORM ACCEPT-OK-TO-PROCESS.
023480     PERFORM RE-ACCEPT-OK-TO-PROCESS
023490         UNTIL WS-OK-TO-PROCESS = "Y" OR "N".
023500
023510 ACCEPT-OK-TO-PROCESS.
023520     DISPLAY "RUN REPAYMENT BATCH (Y/N)?".
023530     ACCEPT WS-OK-TO-PROCESS.
023540     INSPECT WS-OK-TO-PROCESS
023550         CONVERTING LOWER-ALPHA
023560         TO         UPPER-ALPHA.
023570
023580 RE-ACCEPT-OK-TO-PROCESS.
023590     DISPLAY "YOU MUST ENTER Y OR N".
023600     PERFORM ACCEPT-OK-TO-PROCESS.
023610
023620*-----------------------------------------------------
023700* OPENING -- LOAD THE THREE MASTERS, WINDOW THE RUN
023800* DATE, START THE REPORT.
023900*-----------------------------------------------------
024000 OPENING-PROCEDURE.
024100     OPEN INPUT PAYMENT-FILE.
024200     PERFORM LOAD-PAYMENT-TABLE.
024300     CLOSE PAYMENT-FILE.
024400     OPEN INPUT LOAN-FILE.
024500     PERFORM LOAD-LOAN-TABLE.
024600     CLOSE LOAN-FILE.
024700     OPEN INPUT USER-FILE.
024800     PERFORM LOAD-USER-TABLE.
024900     CLOSE USER-FILE.
025000     OPEN OUTPUT RUN-SUMMARY-FILE.
025100     PERFORM ACCEPT-THE-RUN-DATE.
025200     MOVE ZERO TO LINE-COUNT PAGE-NUMBER.
025300
025400 ACCEPT-THE-RUN-DATE.
025500     ACCEPT DATE-MMDDCCYY FROM DATE.
025600     MOVE DATE-MMDDCCYY TO DATE-CCYYMMDD.
025700     IF DATE-CCYY < 1900
025800         ADD 1900 TO DATE-CCYY
025900     END-IF.
026000     IF DATE-CCYY < 1950
026100         ADD 100 TO DATE-CCYY
026200     END-IF.
026300     MOVE DATE-CCYYMMDD TO WS-RUN-DATE.
026400     PERFORM FORMAT-THE-DATE.
026500     MOVE FORMATTED-DATE TO PRINT-RUN-DATE.
026600     COPY "PLDATE02.CBL".
026700
026800 LOAD-PAYMENT-TABLE.
026900     MOVE ZERO TO PAYMENT-TABLE-COUNT.
027000     MOVE "N" TO WS-EOF-SWITCH.
027100     PERFORM LOAD-ONE-PAYMENT
027200         UNTIL NO-MORE-RECORDS.
027300
027400 LOAD-ONE-PAYMENT.
027500     READ PAYMENT-FILE
027600         AT END
027700             MOVE "Y" TO WS-EOF-SWITCH
027800         NOT AT END
027900             ADD 1 TO PAYMENT-TABLE-COUNT
028000             MOVE PAY-LOAN-ID      TO
028100                 PT-LOAN-ID (PAYMENT-TABLE-COUNT)
028200             MOVE PAY-NUMBER       TO
028300                 PT-NUMBER (PAYMENT-TABLE-COUNT)
028400             MOVE PAY-AMOUNT       TO
028500                 PT-AMOUNT (PAYMENT-TABLE-COUNT)
028600             MOVE PAY-DUE-DATE     TO
028700                 PT-DUE-DATE (PAYMENT-TABLE-COUNT)
028800             MOVE PAY-STATUS       TO
028900                 PT-STATUS (PAYMENT-TABLE-COUNT)
029000             MOVE PAY-PLATFORM-FEE TO
029100                 PT-PLATFORM-FEE (PAYMENT-TABLE-COUNT)
029200             MOVE PAY-LENDER-AMT   TO
029300                 PT-LENDER-AMT (PAYMENT-TABLE-COUNT)
029400     END-READ.
029500
029600 LOAD-LOAN-TABLE.
029700     MOVE ZERO TO LOAN-TABLE-COUNT.
029800     MOVE "N" TO WS-EOF-SWITCH.
029900     PERFORM LOAD-ONE-LOAN
030000         UNTIL NO-MORE-RECORDS.
030100
030200 LOAD-ONE-LOAN.
030300     READ LOAN-FILE
030400         AT END
030500             MOVE "Y" TO WS-EOF-SWITCH
030600         NOT AT END
030700             ADD 1 TO LOAN-TABLE-COUNT
030800             MOVE LOAN-ID            TO
030900                 LT-LOAN-ID (LOAN-TABLE-COUNT)
031000             MOVE LOAN-BORROWER-ID   TO
031100                 LT-BORROWER-ID (LOAN-TABLE-COUNT)
031200             MOVE LOAN-LENDER-ID     TO
031300                 LT-LENDER-ID (LOAN-TABLE-COUNT)
031400             MOVE LOAN-AMOUNT        TO
031500                 LT-AMOUNT (LOAN-TABLE-COUNT)
031600             MOVE LOAN-PERIOD-MONTHS TO
031700                 LT-PERIOD-MONTHS (LOAN-TABLE-COUNT)
031800             MOVE LOAN-ANNUAL-RATE   TO
031900                 LT-ANNUAL-RATE (LOAN-TABLE-COUNT)
032000             MOVE LOAN-LENME-FEE     TO
032100                 LT-LENME-FEE (LOAN-TABLE-COUNT)
032200             MOVE LOAN-TOTAL-AMOUNT  TO
032300                 LT-TOTAL-AMOUNT (LOAN-TABLE-COUNT)
032400             MOVE LOAN-STATUS        TO
032500                 LT-STATUS (LOAN-TABLE-COUNT)
032600             MOVE LOAN-FUNDED-DATE   TO
032700                 LT-FUNDED-DATE (LOAN-TABLE-COUNT)
032800     END-READ.
032900
033000 LOAD-USER-TABLE.
033100     MOVE ZERO TO USER-TABLE-COUNT.
033200     MOVE "N" TO WS-EOF-SWITCH.
033300     PERFORM LOAD-ONE-USER
033400         UNTIL NO-MORE-RECORDS.
033500
033600 LOAD-ONE-USER.
033700     READ USER-FILE
033800         AT END
033900             MOVE "Y" TO WS-EOF-SWITCH
034000         NOT AT END
034100             ADD 1 TO USER-TABLE-COUNT
034200             MOVE USER-ID      TO
034300                 UT-USER-ID (USER-TABLE-COUNT)
034400             MOVE USER-NAME    TO
034500                 UT-USER-NAME (USER-TABLE-COUNT)
034600             MOVE USER-TYPE    TO
034700                 UT-USER-TYPE (USER-TABLE-COUNT)
034800             MOVE USER-BALANCE TO
034900                 UT-USER-BALANCE (USER-TABLE-COUNT)
035000     END-READ.
035100
035200*-----------------------------------------------------
035300* MAIN LINE -- SCAN THE PAYMENT TABLE IN FILE ORDER,
035400* WHICH SPEC SAYS IS GROUPED BY LOAN, ASCENDING PAY
035500* NUMBER, SO A LOAN'S PAYMENTS ARE ALWAYS TOGETHER.
035600*-----------------------------------------------------
035700 MAIN-PROCESS.
035800     PERFORM START-NEW-PAGE.
035900     PERFORM SCAN-ALL-PAYMENTS
036000         VARYING PT-IDX FROM 1 BY 1
036100         UNTIL PT-IDX > PAYMENT-TABLE-COUNT.
036200     PERFORM LINE-FEED.
036300     PERFORM PRINT-RUN-TOTALS.
036400     PERFORM REWRITE-THE-MASTERS.
036500
036600 SCAN-ALL-PAYMENTS.
036700     PERFORM FIND-THE-LOAN.
036800     IF WS-LOAN-SUB NOT = ZERO
036900         IF PT-STATUS (PT-IDX) = "PENDING"
037000                 AND PT-DUE-DATE (PT-IDX) NOT > WS-RUN-DATE
037100                 AND LT-STATUS (WS-LOAN-SUB) = "FUNDED"
037200             PERFORM PROCESS-ONE-DUE-PAYMENT
037300         END-IF
037400     END-IF.
037500
037600 FIND-THE-LOAN.
037700     MOVE ZERO TO WS-LOAN-SUB.
037800     SET LT-IDX TO 1.
037900     SEARCH LOAN-TABLE-ENTRY
038000         AT END
038100             MOVE ZERO TO WS-LOAN-SUB
038200         WHEN LT-LOAN-ID (LT-IDX) = PT-LOAN-ID (PT-IDX)
038300             SET WS-LOAN-SUB TO LT-IDX
038400     END-SEARCH.
038500
038600*-----------------------------------------------------
038700* LN-0015 -- A PAYMENT THE BORROWER CANNOT COVER IS
038800* LEFT PENDING FOR A LATER RUN.  IT IS NOT A FAILURE.
038900*-----------------------------------------------------
039000 PROCESS-ONE-DUE-PAYMENT.
039100     ADD 1 TO WS-DUE-COUNT.
039200     PERFORM FIND-THE-BORROWER.
039300     PERFORM FIND-THE-LENDER.
039400     IF WS-BORROWER-SUB = ZERO OR WS-LENDER-SUB = ZERO
039500         DISPLAY "LNBATCH1 -- BORROWER OR LENDER NOT ON FILE"
039600         ADD 1 TO WS-FAILED-COUNT
039700     ELSE
039800         IF UT-USER-BALANCE (WS-BORROWER-SUB)
039900                 NOT LESS THAN PT-AMOUNT (PT-IDX)
040000             PERFORM DEBIT-BORROWER-AND-POST
040100         END-IF
040200     END-IF.
040300
040400 FIND-THE-BORROWER.
040500     MOVE ZERO TO WS-BORROWER-SUB.
040600     SET UT-IDX TO 1.
040700     SEARCH USER-TABLE-ENTRY
040800         AT END
040900             MOVE ZERO TO WS-BORROWER-SUB
041000         WHEN UT-USER-ID (UT-IDX) = LT-BORROWER-ID (WS-LOAN-SUB)
041100             SET WS-BORROWER-SUB TO UT-IDX
041200     END-SEARCH.
041300
041400 FIND-THE-LENDER.
041500     MOVE ZERO TO WS-LENDER-SUB.
041600     SET UT-IDX TO 1.
041700     SEARCH USER-TABLE-ENTRY
041800         AT END
041900             MOVE ZERO TO WS-LENDER-SUB
042000         WHEN UT-USER-ID (UT-IDX) = LT-LENDER-ID (WS-LOAN-SUB)
042100             SET WS-LENDER-SUB TO UT-IDX
042200     END-SEARCH.
042300
042400 DEBIT-BORROWER-AND-POST.
042500     SUBTRACT PT-AMOUNT (PT-IDX) FROM
042600         UT-USER-BALANCE (WS-BORROWER-SUB).
042700     PERFORM CHECK-OTHER-PAYMENTS-PAID.
042800     CALL "LNPAYS1" USING PT-AMOUNT (PT-IDX)
042900                          LT-LENME-FEE (WS-LOAN-SUB)
043000                          LT-PERIOD-MONTHS (WS-LOAN-SUB)
043100                          PT-STATUS (PT-IDX)
043200                          PT-PLATFORM-FEE (PT-IDX)
043300                          PT-LENDER-AMT (PT-IDX)
043400                          UT-USER-BALANCE (WS-LENDER-SUB)
043500                          WS-OTHERS-ALL-PAID
043600                          LS-POSTING-REJECTED.
043700     IF WS-WAS-REJECTED
043800         ADD PT-AMOUNT (PT-IDX) TO
043900             UT-USER-BALANCE (WS-BORROWER-SUB)
044000         ADD 1 TO WS-FAILED-COUNT
044100         DISPLAY "LNBATCH1 -- POSTING REJECTED FOR LOAN "
044200             PT-LOAN-ID (PT-IDX)
044300     ELSE
044400         ADD 1 TO WS-PROCESSED-COUNT
044500         ADD PT-AMOUNT (PT-IDX)       TO WS-TOTAL-COLLECTED
044600         ADD PT-PLATFORM-FEE (PT-IDX) TO WS-TOTAL-FEES
044700         ADD PT-LENDER-AMT (PT-IDX)   TO WS-TOTAL-LENDER-CREDITS
044800         PERFORM PRINT-DETAIL-LINE
044900         IF OTHERS-ALL-PAID
045000             MOVE "COMPLETED" TO LT-STATUS (WS-LOAN-SUB)
045100             PERFORM RECORD-COMPLETED-LOAN
045200             PERFORM PRINT-COMPLETED-LINE
045300         END-IF
045400     END-IF.
045500
045600*-----------------------------------------------------
045700* SCAN EVERY PAYMENT OF THIS LOAN -- THE PAYMENT JUST
045800* POSTED MAY STILL SHOW PENDING IN THE TABLE AT THIS
045900* POINT, SINCE LNPAYS1 SETS PT-STATUS ITSELF.
046000*-----------------------------------------------------
046100 CHECK-OTHER-PAYMENTS-PAID.
046200     MOVE "Y" TO WS-OTHERS-ALL-PAID.
046300     PERFORM CHECK-ONE-OTHER-PAYMENT
046400         VARYING WS-SCAN-SUB FROM 1 BY 1
046500         UNTIL WS-SCAN-SUB > PAYMENT-TABLE-COUNT.
046600
046700 CHECK-ONE-OTHER-PAYMENT.
046800     IF PT-LOAN-ID (WS-SCAN-SUB) = PT-LOAN-ID (PT-IDX)
046900             AND WS-SCAN-SUB NOT = PT-IDX
047000         IF PT-STATUS (WS-SCAN-SUB) NOT = "PAID"
047100             MOVE "N" TO WS-OTHERS-ALL-PAID
047200         END-IF
047300     END-IF.
047400
047500 RECORD-COMPLETED-LOAN.
047600     ADD 1 TO COMPLETED-TABLE-COUNT.
047700     MOVE PT-LOAN-ID (PT-IDX) TO
047800         CL-LOAN-ID (COMPLETED-TABLE-COUNT).
047900
048000*-----------------------------------------------------
048100* PRINTING ROUTINES
048200*-----------------------------------------------------
048300 PRINT-DETAIL-LINE.
048400     IF LINE-COUNT > MAXIMUM-LINES
048500         PERFORM START-NEW-PAGE
048600     END-IF.
048700     MOVE SPACE TO DETAIL-LINE.
048800     MOVE PT-LOAN-ID (PT-IDX)       TO PRINT-LOAN-ID.
048900     MOVE PT-NUMBER (PT-IDX)        TO PRINT-PAY-NUMBER.
049000     MOVE PT-AMOUNT (PT-IDX)        TO PRINT-AMOUNT.
049100     MOVE PT-PLATFORM-FEE (PT-IDX)  TO PRINT-FEE.
049200     MOVE PT-LENDER-AMT (PT-IDX)    TO PRINT-LENDER-AMT.
049300     MOVE DETAIL-LINE TO RUN-SUMMARY-RECORD.
049400     PERFORM WRITE-TO-THE-REPORT.
049500
049600 PRINT-COMPLETED-LINE.
049700     IF LINE-COUNT > MAXIMUM-LINES
049800         PERFORM START-NEW-PAGE
049900     END-IF.
050000     MOVE SPACE TO COMPLETED-LINE.
050100     MOVE PT-LOAN-ID (PT-IDX) TO PRINT-COMPLETED-ID.
050200     MOVE COMPLETED-LINE TO RUN-SUMMARY-RECORD.
050300     PERFORM WRITE-TO-THE-REPORT.
050400
050500 PRINT-RUN-TOTALS.
050600     MOVE "DUE PAYMENTS SELECTED" TO TOTAL-CAPTION.
050700     MOVE WS-DUE-COUNT TO PRINT-TOTAL.
050800     PERFORM PRINT-ONE-TOTAL-LINE.
050900     MOVE "PAYMENTS PROCESSED" TO TOTAL-CAPTION.
051000     MOVE WS-PROCESSED-COUNT TO PRINT-TOTAL.
051100     PERFORM PRINT-ONE-TOTAL-LINE.
051200     MOVE "PAYMENTS FAILED" TO TOTAL-CAPTION.
051300     MOVE WS-FAILED-COUNT TO PRINT-TOTAL.
051400     PERFORM PRINT-ONE-TOTAL-LINE.
051500     MOVE "TOTAL AMOUNT COLLECTED" TO TOTAL-CAPTION.
051600     MOVE WS-TOTAL-COLLECTED TO PRINT-TOTAL.
051700     PERFORM PRINT-ONE-TOTAL-LINE.
051800     MOVE "TOTAL PLATFORM FEES" TO TOTAL-CAPTION.
051900     MOVE WS-TOTAL-FEES TO PRINT-TOTAL.
052000     PERFORM PRINT-ONE-TOTAL-LINE.
052100     MOVE "TOTAL CREDITED TO LENDERS" TO TOTAL-CAPTION.
052200     MOVE WS-TOTAL-LENDER-CREDITS TO PRINT-TOTAL.
052300     PERFORM PRINT-ONE-TOTAL-LINE.
052400     PERFORM LIST-THE-COMPLETED-LOANS
052500         VARYING CL-IDX FROM 1 BY 1
052600         UNTIL CL-IDX > COMPLETED-TABLE-COUNT.
052700
052800 PRINT-ONE-TOTAL-LINE.
052900     IF LINE-COUNT > MAXIMUM-LINES
053000         PERFORM START-NEW-PAGE
053100     END-IF.
053200     MOVE TOTAL-LINE TO RUN-SUMMARY-RECORD.
053300     PERFORM WRITE-TO-THE-REPORT.
053400
053500 LIST-THE-COMPLETED-LOANS.
053600     IF LINE-COUNT > MAXIMUM-LINES
053700         PERFORM START-NEW-PAGE
053800     END-IF.
053900     MOVE CL-LOAN-ID (CL-IDX) TO PRINT-CL-ID.
054000     MOVE COMPLETED-ID-LINE TO RUN-SUMMARY-RECORD.
054100     PERFORM WRITE-TO-THE-REPORT.
054200
054300 WRITE-TO-THE-REPORT.
054400     WRITE RUN-SUMMARY-RECORD.
054500     ADD 1 TO LINE-COUNT.
054600
054700 LINE-FEED.
054800     MOVE SPACE TO RUN-SUMMARY-RECORD.
054900     PERFORM WRITE-TO-THE-REPORT.
055000
055100 START-NEW-PAGE.
055200     ADD 1 TO PAGE-NUMBER.
055300     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
055400     MOVE TITLE-LINE TO RUN-SUMMARY-RECORD.
055500     WRITE RUN-SUMMARY-RECORD.
055600     PERFORM LINE-FEED.
055700     MOVE COLUMN-LINE TO RUN-SUMMARY-RECORD.
055800     WRITE RUN-SUMMARY-RECORD.
055900     PERFORM LINE-FEED.
056000     MOVE ZERO TO LINE-COUNT.
056100
056200*-----------------------------------------------------
056300* CLOSING -- REWRITE ALL THREE MASTERS FROM THE TABLES.
056400*-----------------------------------------------------
056500 REWRITE-THE-MASTERS.
056600     OPEN OUTPUT PAYMENT-OUT-FILE.
056700     PERFORM WRITE-ALL-PAYMENTS.
056800     CLOSE PAYMENT-OUT-FILE.
056900     OPEN OUTPUT LOAN-OUT-FILE.
057000     PERFORM WRITE-ALL-LOANS.
057100     CLOSE LOAN-OUT-FILE.
057200     OPEN OUTPUT USER-OUT-FILE.
057300     PERFORM WRITE-ALL-USERS.
057400     CLOSE USER-OUT-FILE.
057500
057600 WRITE-ALL-PAYMENTS.
057700     PERFORM WRITE-ONE-PAYMENT
057800         VARYING PT-IDX FROM 1 BY 1
057900         UNTIL PT-IDX > PAYMENT-TABLE-COUNT.
058000
058100 WRITE-ONE-PAYMENT.
058200     MOVE PT-LOAN-ID (PT-IDX)       TO PAYOUT-LOAN-ID.
058300     MOVE PT-NUMBER (PT-IDX)        TO PAYOUT-NUMBER.
058400     MOVE PT-AMOUNT (PT-IDX)        TO PAYOUT-AMOUNT.
058500     MOVE PT-DUE-DATE (PT-IDX)      TO PAYOUT-DUE-DATE.
058600     MOVE PT-STATUS (PT-IDX)        TO PAYOUT-STATUS.
058700     MOVE PT-PLATFORM-FEE (PT-IDX)  TO PAYOUT-PLATFORM-FEE.
058800     MOVE PT-LENDER-AMT (PT-IDX)    TO PAYOUT-LENDER-AMT.
058900     WRITE PAYMENT-OUT-RECORD.
059000
059100 WRITE-ALL-LOANS.
059200     PERFORM WRITE-ONE-LOAN
059300         VARYING LT-IDX FROM 1 BY 1
059400         UNTIL LT-IDX > LOAN-TABLE-COUNT.
059500
059600 WRITE-ONE-LOAN.
059700     MOVE LT-LOAN-ID (LT-IDX)       TO LOAN-OUT-ID.
059800     MOVE LT-BORROWER-ID (LT-IDX)   TO LOAN-OUT-BORROWER-ID.
059900     MOVE LT-LENDER-ID (LT-IDX)     TO LOAN-OUT-LENDER-ID.
060000     MOVE LT-AMOUNT (LT-IDX)        TO LOAN-OUT-AMOUNT.
060100     MOVE LT-PERIOD-MONTHS (LT-IDX) TO
060200         LOAN-OUT-PERIOD-MONTHS.
060300     MOVE LT-ANNUAL-RATE (LT-IDX)   TO LOAN-OUT-ANNUAL-RATE.
060400     MOVE LT-LENME-FEE (LT-IDX)     TO LOAN-OUT-LENME-FEE.
060500     MOVE LT-TOTAL-AMOUNT (LT-IDX)  TO LOAN-OUT-TOTAL-AMOUNT.
060600     MOVE LT-STATUS (LT-IDX)        TO LOAN-OUT-STATUS.
060700     MOVE LT-FUNDED-DATE (LT-IDX)   TO LOAN-OUT-FUNDED-DATE.
060800     WRITE LOAN-OUT-RECORD.
060900
061000 WRITE-ALL-USERS.
061100     PERFORM WRITE-ONE-USER
061200         VARYING UT-IDX FROM 1 BY 1
061300         UNTIL UT-IDX > USER-TABLE-COUNT.
061400
061500 WRITE-ONE-USER.
061600     MOVE UT-USER-ID (UT-IDX)      TO USER-OUT-ID.
061700     MOVE UT-USER-NAME (UT-IDX)    TO USER-OUT-NAME.
061800     MOVE UT-USER-TYPE (UT-IDX)    TO USER-OUT-TYPE.
061900     MOVE UT-USER-BALANCE (UT-IDX) TO USER-OUT-BALANCE.
062000     WRITE USER-OUT-RECORD.
062100
062200*-----------------------------------------------------
062300* CLOSING
062400*-----------------------------------------------------
062500 CLOSING-PROCEDURE.
062600     CLOSE RUN-SUMMARY-FILE.
