000100*-----------------------------------------------------
000200* SLPYMT01.CBL
000300* FILE-CONTROL entries for the scheduled-payment file.
000400*-----------------------------------------------------
000500* 1989-09-22  WJB  LN-0003  Original select.
000600* 1998-11-02  RJM  LN-0007  Added PAYMENT-OUT-FILE.
000700*-----------------------------------------------------
000800     SELECT PAYMENT-FILE
000900         ASSIGN TO "PAYMENTS"
001000         ORGANIZATION IS LINE SEQUENTIAL.
001100
001200     SELECT PAYMENT-OUT-FILE
001300         ASSIGN TO "PAYMTOUT"
001400         ORGANIZATION IS LINE SEQUENTIAL.
