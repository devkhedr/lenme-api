000100*-----------------------------------------------------
000200* PLDATE02.CBL
000300* Procedure division paragraphs for date entry, edit
000400* and calendar arithmetic.  COPY into the PROCEDURE
000500* DIVISION of any program that also COPYs WSDATE02.CBL.
000600* Adapted from the old DATE05 date-testing program.
000700*-----------------------------------------------------
000800* 1990-04-18  WJB  LN-0005  Original copybook, split
000900*                  out of DATE05.
001000* 1993-02-11  WJB  LN-0009  EDIT-CHECK-DATE now accepts
001100*                  an all-zero date when ZERO-DATE-IS-OK
001200*                  is "Y", for loans that have not been
001300*                  funded yet.
001400* 1998-06-30  RJM  LN-0006  Y2K -- CHECK-DATE's leap
001500*                  year test was only looking at the low
001600*                  order two digits of the year.  Fixed
001700*                  to test the full 4-digit CCYY so 2000
001800*                  comes out leap and 1900 would not.
001900* 1998-11-02  RJM  LN-0007  Added ADD-MONTHS-CLAMPED for
002000*                  building the repayment schedule.
002100*-----------------------------------------------------
002200 GET-A-DATE.
002300     MOVE "N" TO VALID-DATE-FLAG.
002400     PERFORM ACCEPT-A-DATE.
002500     PERFORM EDIT-CHECK-DATE.
002600     IF DATE-IS-INVALID
002700         PERFORM RE-ACCEPT-A-DATE
002800             UNTIL DATE-IS-OK.
002900 GET-A-DATE-EXIT.
003000     EXIT.
003100
003200 ACCEPT-A-DATE.
003300     DISPLAY DATE-PROMPT.
003400     ACCEPT DATE-MMDDCCYY.
003500 ACCEPT-A-DATE-EXIT.
003600     EXIT.
003700
003800 RE-ACCEPT-A-DATE.
003900     DISPLAY DATE-ERROR-MESSAGE.
004000     PERFORM ACCEPT-A-DATE.
004100     PERFORM EDIT-CHECK-DATE.
004200 RE-ACCEPT-A-DATE-EXIT.
004300     EXIT.
004400
004500 EDIT-CHECK-DATE.
004600     IF DATE-MMDDCCYY = ZERO
004700         IF ZERO-DATE-IS-OK = "Y"
004800             MOVE "0" TO VALID-DATE-FLAG
004900         ELSE
005000             MOVE "N" TO VALID-DATE-FLAG
005100         END-IF
005200     ELSE
005300         PERFORM CONVERT-TO-CCYYMMDD
005400         PERFORM CHECK-DATE
005500     END-IF.
005600 EDIT-CHECK-DATE-EXIT.
005700     EXIT.
005800
005900*-----------------------------------------------------
006000* CHECK-DATE -- range-checks DATE-CCYYMMDD.  Leap year
006100* test per LN-0006 looks at the full 4-digit CCYY:
006200* divisible by 400 is leap, else divisible by 100 is
006300* not, else divisible by 4 is leap.
006400*-----------------------------------------------------
006500 CHECK-DATE.
006600     MOVE "Y" TO VALID-DATE-FLAG.
006700     IF DATE-MM < 1 OR DATE-MM > 12
006800         MOVE "N" TO VALID-DATE-FLAG
006900     ELSE
007000         MOVE DAYS-IN-MONTH (DATE-MM) TO ADD-MONTHS-LAST-DAY
007100         IF DATE-MM = 2
007200             DIVIDE DATE-CCYY BY 400
007300                 GIVING DATE-QUOTIENT
007400                 REMAINDER DATE-REMAINDER
007500             IF DATE-REMAINDER = ZERO
007600                 MOVE 29 TO ADD-MONTHS-LAST-DAY
007700             ELSE
007800                 DIVIDE DATE-CCYY BY 100
007900                     GIVING DATE-QUOTIENT
008000                     REMAINDER DATE-REMAINDER
008100                 IF DATE-REMAINDER NOT = ZERO
008200                     DIVIDE DATE-CCYY BY 4
008300                         GIVING DATE-QUOTIENT
008400                         REMAINDER DATE-REMAINDER
008500                     IF DATE-REMAINDER = ZERO
008600                         MOVE 29 TO ADD-MONTHS-LAST-DAY
008700                     END-IF
008800                 END-IF
008900             END-IF
009000         END-IF
009100         IF DATE-DD < 1 OR DATE-DD > ADD-MONTHS-LAST-DAY
009200             MOVE "N" TO VALID-DATE-FLAG
009300         END-IF
009400     END-IF.
009500 CHECK-DATE-EXIT.
009600     EXIT.
009700
009800 CONVERT-TO-CCYYMMDD.
009900     MOVE DATE-MMDDCCYY TO DATE-CCYYMMDD.
010000     COMPUTE DATE-CCYYMMDD =
010100         (DATE-MMDDCCYY * 10000.0001) - (DATE-CCYY * 1000000).
010200 CONVERT-TO-CCYYMMDD-EXIT.
010300     EXIT.
010400
010500 CONVERT-TO-MMDDCCYY.
010600     COMPUTE DATE-MMDDCCYY =
010700         (DATE-MM * 1000000) + (DATE-DD * 10000) + DATE-CCYY.
010800 CONVERT-TO-MMDDCCYY-EXIT.
010900     EXIT.
011000
011100 FORMAT-THE-DATE.
011200     MOVE DATE-MMDDCCYY TO FORMATTED-DATE.
011300 FORMAT-THE-DATE-EXIT.
011400     EXIT.
011500
011600*-----------------------------------------------------
011700* ADD-MONTHS-CLAMPED -- walks DATE-CCYYMMDD forward by
011800* ADD-MONTHS-COUNT calendar months, keeping the same
011900* day of month; when the target month is shorter than
012000* the funded day, clamps to the last day of that month
012100* instead of spilling into the next one.  Used by
012200* LNFUND1 to lay down each payment's due date off the
012300* funded date.
012400*-----------------------------------------------------
012500 ADD-MONTHS-CLAMPED.
012550     COMPUTE ADD-MONTHS-TOTAL = DATE-MM - 1 + ADD-MONTHS-COUNT.
012600     DIVIDE ADD-MONTHS-TOTAL BY 12
012650         GIVING ADD-MONTHS-YEARS
012670         REMAINDER ADD-MONTHS-TARGET-MM.
012700     ADD 1 TO ADD-MONTHS-TARGET-MM.
012800     COMPUTE ADD-MONTHS-TARGET-CY = DATE-CCYY + ADD-MONTHS-YEARS.
013100     MOVE DAYS-IN-MONTH (ADD-MONTHS-TARGET-MM)
013200         TO ADD-MONTHS-LAST-DAY.
013300     IF ADD-MONTHS-TARGET-MM = 2
013400         DIVIDE ADD-MONTHS-TARGET-CY BY 400
013500             GIVING DATE-QUOTIENT
013600             REMAINDER DATE-REMAINDER
013700         IF DATE-REMAINDER = ZERO
013800             MOVE 29 TO ADD-MONTHS-LAST-DAY
013900         ELSE
014000             DIVIDE ADD-MONTHS-TARGET-CY BY 100
014100                 GIVING DATE-QUOTIENT
014200                 REMAINDER DATE-REMAINDER
014300             IF DATE-REMAINDER NOT = ZERO
014400                 DIVIDE ADD-MONTHS-TARGET-CY BY 4
014500                     GIVING DATE-QUOTIENT
014600                     REMAINDER DATE-REMAINDER
014700                 IF DATE-REMAINDER = ZERO
014800                     MOVE 29 TO ADD-MONTHS-LAST-DAY
014900                 END-IF
015000             END-IF
015100         END-IF
015200     END-IF.
015300     MOVE ADD-MONTHS-TARGET-CY TO ADD-MONTHS-RESULT-CCYY.
015400     MOVE ADD-MONTHS-TARGET-MM TO ADD-MONTHS-RESULT-MM.
015500     IF DATE-DD > ADD-MONTHS-LAST-DAY
015600         MOVE ADD-MONTHS-LAST-DAY TO ADD-MONTHS-RESULT-DD
015700     ELSE
015800         MOVE DATE-DD TO ADD-MONTHS-RESULT-DD
015900     END-IF.
016000 ADD-MONTHS-CLAMPED-EXIT.
016100     EXIT.
