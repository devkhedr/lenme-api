000100*-----------------------------------------------------
000200* FDLOAN01.CBL
000300* LOAN master record.  One record per loan request;
000400* moves PENDING -> FUNDED -> COMPLETED as the offer is
000500* accepted and the repayment schedule is paid off.
000600*-----------------------------------------------------
000700* 1987-03-16  WJB  LN-0001  Original layout.
000800* 1989-09-22  WJB  LN-0003  Added LENME-FEE and
000900*                  TOTAL-LOAN-AMOUNT; the flat platform
001000*                  fee used to be folded into the rate.
001100* 1998-11-02  RJM  LN-0007  Added LOAN-OUT-RECORD.
001200*-----------------------------------------------------
001300 FD  LOAN-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  LOAN-RECORD.
001700     05  LOAN-ID                     PIC 9(6).
001800     05  LOAN-BORROWER-ID             PIC 9(6).
001900     05  LOAN-LENDER-ID               PIC 9(6).
002000     05  LOAN-AMOUNT                  PIC S9(8)V99
002100                                      SIGN LEADING SEPARATE.
002200     05  LOAN-PERIOD-MONTHS           PIC 9(3).
002300     05  LOAN-ANNUAL-RATE             PIC S9(3)V99
002400                                      SIGN LEADING SEPARATE.
002500     05  LOAN-LENME-FEE               PIC S9(8)V99
002600                                      SIGN LEADING SEPARATE.
002700     05  LOAN-TOTAL-AMOUNT            PIC S9(8)V99
002800                                      SIGN LEADING SEPARATE.
002900     05  LOAN-STATUS                  PIC X(9).
003000         88  LOAN-IS-PENDING          VALUE "PENDING".
003100         88  LOAN-IS-FUNDED           VALUE "FUNDED".
003200         88  LOAN-IS-COMPLETED        VALUE "COMPLETED".
003300     05  LOAN-FUNDED-DATE             PIC 9(8).
003400     05  FILLER                       PIC X(23).
003500
003600 01  FILLER REDEFINES LOAN-RECORD.
003700     05  FILLER                       PIC X(54).
003800     05  FILLER                       PIC X(9).
003900     05  LOAN-FUNDED-DATE-PARTS.
004000         10  LOAN-FUNDED-CCYY         PIC 9(4).
004100         10  LOAN-FUNDED-MM           PIC 9(2).
004200         10  LOAN-FUNDED-DD           PIC 9(2).
004300     05  FILLER                       PIC X(23).
004400
004500 FD  LOAN-OUT-FILE
004600     LABEL RECORDS ARE STANDARD.
004700
004800 01  LOAN-OUT-RECORD.
004900     05  LOAN-OUT-ID                  PIC 9(6).
005000     05  LOAN-OUT-BORROWER-ID         PIC 9(6).
005100     05  LOAN-OUT-LENDER-ID           PIC 9(6).
005200     05  LOAN-OUT-AMOUNT              PIC S9(8)V99
005300                                      SIGN LEADING SEPARATE.
005400     05  LOAN-OUT-PERIOD-MONTHS       PIC 9(3).
005500     05  LOAN-OUT-ANNUAL-RATE         PIC S9(3)V99
005600                                      SIGN LEADING SEPARATE.
005700     05  LOAN-OUT-LENME-FEE           PIC S9(8)V99
005800                                      SIGN LEADING SEPARATE.
005900     05  LOAN-OUT-TOTAL-AMOUNT        PIC S9(8)V99
006000                                      SIGN LEADING SEPARATE.
006100     05  LOAN-OUT-STATUS              PIC X(9).
006200     05  LOAN-OUT-FUNDED-DATE         PIC 9(8).
006300     05  FILLER                       PIC X(23).
