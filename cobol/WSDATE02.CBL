000100*-----------------------------------------------------
000200* WSDATE02.CBL
000300* Working storage for date entry, edit and calendar
000400* arithmetic.  COPY this member, then COPY PLDATE02.CBL
000500* into the PROCEDURE DIVISION of the same program.
000600* Adapted from the old DATE05 date-testing program.
000700*-----------------------------------------------------
000800* 1990-04-18  WJB  LN-0005  Original copybook, split
000900*                  out of the DATE05 test program so
001000*                  the voucher/vendor programs could
001100*                  COPY the date logic instead of
001200*                  duplicating it.
001300* 1998-11-02  RJM  LN-0007  Added ADD-MONTHS-TARGET and
001400*                  the days-in-month table so the
001500*                  repayment schedule can walk a date
001600*                  forward by calendar months, clamping
001700*                  to month-end the way a bank does it.
001800*-----------------------------------------------------
001900 77  DATE-QUOTIENT      PIC 9999   COMP.
002000 77  DATE-REMAINDER     PIC 9999   COMP.
002100
002200 77  FORMATTED-DATE     PIC Z9/99/9999.
002300 77  DATE-MMDDCCYY      PIC 9(8).
002400
002500 77  VALID-DATE-FLAG    PIC X.
002600     88  DATE-IS-INVALID  VALUE "N".
002700     88  DATE-IS-ZERO     VALUE "0".
002800     88  DATE-IS-VALID    VALUE "Y".
002900     88  DATE-IS-OK       VALUES "Y" "0".
003000
003100 01  DATE-CCYYMMDD      PIC 9(8).
003200 01  FILLER REDEFINES DATE-CCYYMMDD.
003300     05  DATE-CCYY      PIC 9(4).
003400     05  DATE-MM        PIC 99.
003500     05  DATE-DD        PIC 99.
003600
003700*-----------------------------------------------------
003800* Caller sets these before PERFORM GET-A-DATE.
003900*-----------------------------------------------------
004000 77  DATE-PROMPT        PIC X(50) VALUE SPACE.
004100 77  DATE-ERROR-MESSAGE PIC X(50) VALUE SPACE.
004200 77  ZERO-DATE-IS-OK    PIC X VALUE "N".
004300
004400*-----------------------------------------------------
004500* Calendar-month walk used to build a payment
004600* schedule.  Caller sets ADD-MONTHS-COUNT and performs
004700* ADD-MONTHS-CLAMPED with DATE-CCYYMMDD holding the
004800* funded date; the result (due date) comes back in
004900* ADD-MONTHS-RESULT.
005000*-----------------------------------------------------
005100 77  ADD-MONTHS-COUNT     PIC 999   COMP.
005200 77  ADD-MONTHS-TARGET-MM PIC 99    COMP.
005300 77  ADD-MONTHS-TARGET-CY PIC 9(4)  COMP.
005400 77  ADD-MONTHS-LAST-DAY  PIC 99    COMP.
005450 77  ADD-MONTHS-TOTAL     PIC 9999  COMP.
005460 77  ADD-MONTHS-YEARS     PIC 9999  COMP.
005500 01  ADD-MONTHS-RESULT    PIC 9(8).
005600 01  FILLER REDEFINES ADD-MONTHS-RESULT.
005700     05  ADD-MONTHS-RESULT-CCYY  PIC 9(4).
005800     05  ADD-MONTHS-RESULT-MM    PIC 99.
005900     05  ADD-MONTHS-RESULT-DD    PIC 99.
006000
006100 01  DAYS-IN-MONTH-TABLE.
006200     05  FILLER       PIC 99 VALUE 31.
006300     05  FILLER       PIC 99 VALUE 28.
006400     05  FILLER       PIC 99 VALUE 31.
006500     05  FILLER       PIC 99 VALUE 30.
006600     05  FILLER       PIC 99 VALUE 31.
006700     05  FILLER       PIC 99 VALUE 30.
006800     05  FILLER       PIC 99 VALUE 31.
006900     05  FILLER       PIC 99 VALUE 31.
007000     05  FILLER       PIC 99 VALUE 30.
007100     05  FILLER       PIC 99 VALUE 31.
007200     05  FILLER       PIC 99 VALUE 30.
007300     05  FILLER       PIC 99 VALUE 31.
007400 01  FILLER REDEFINES DAYS-IN-MONTH-TABLE.
007500     05  DAYS-IN-MONTH OCCURS 12 TIMES PIC 99.
