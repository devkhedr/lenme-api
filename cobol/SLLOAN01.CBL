000100*-----------------------------------------------------
000200* SLLOAN01.CBL
000300* FILE-CONTROL entries for the loan master file.
000400*-----------------------------------------------------
000500* 1987-03-16  WJB  LN-0001  Original select.
000600* 1998-11-02  RJM  LN-0007  Added LOAN-OUT-FILE select.
000700*-----------------------------------------------------
000800     SELECT LOAN-FILE
000900         ASSIGN TO "LOANS"
001000         ORGANIZATION IS LINE SEQUENTIAL.
001100
001200     SELECT LOAN-OUT-FILE
001300         ASSIGN TO "LOANOUT"
001400         ORGANIZATION IS LINE SEQUENTIAL.
