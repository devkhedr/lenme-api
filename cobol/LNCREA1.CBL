000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNCREA1.
000300 AUTHOR.        W J BARTLETT.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  09/22/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*-----------------------------------------------------
000900* LNCREA1 -- LOAN-CREATION.  Takes a borrower's request
001000* for a new loan, checks that the borrower is on file,
001100* assigns the next loan number off the control file, and
001200* writes a PENDING loan record with no lender, fee, rate
001300* or total yet -- those are filled in when the loan is
001400* funded.
001500*-----------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------
001800* 1989-09-22  WJB  LN-0003  Original program, copied the
001900*                  copy-old-records-forward shape from
002000*                  the vendor file rebuild job since a
002100*                  LINE SEQUENTIAL file cannot be
002200*                  rewritten in place.
002300* 1990-02-14  WJB  LN-0003A Added the borrower-exists
002400*                  check -- first week in production a
002500*                  teller keyed a borrower number that
002600*                  was never set up and the loan sat
002700*                  orphaned until month end.
002800* 1991-06-04  WJB  LN-0014  Widened the borrower lookup
002900*                  table to 500 entries; 250 was running
003000*                  out on the Tuesday morning batch at
003100*                  the downtown branch.
003200* 1993-02-11  WJB  LN-0009  LOAN-LENME-FEE and
003300*                  LOAN-TOTAL-AMOUNT are explicitly
003400*                  zeroed on the new record now instead
003500*                  of relying on WORKING-STORAGE being
003600*                  blank; a re-run on an abended job was
003700*                  leaving garbage in those fields.
003800* 1998-06-30  RJM  LN-0006  Y2K -- no date fields touched
003900*                  by this program, reviewed and signed
004000*                  off as part of the shop-wide sweep.
004100* 1998-11-02  RJM  LN-0007  Re-pointed at the split
004200*                  LOAN-RECORD/LOAN-OUT-RECORD layout.
004300*-----------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     COPY "SLUSER01.CBL".
005100     COPY "SLLOAN01.CBL".
005200     COPY "SLCNTL01.CBL".
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 COPY "FDUSER01.CBL".
005700 COPY "FDLOAN01.CBL".
005800 COPY "FDCNTL01.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100 77  WS-EOF-SWITCH                PIC X VALUE "N".
006200     88  NO-MORE-OLD-LOANS        VALUE "Y".
006300
006400 77  WS-BORROWER-ID               PIC 9(6) VALUE ZERO.
006500 77  WS-LOAN-AMOUNT               PIC S9(8)V99
006600                                  SIGN LEADING SEPARATE
006700                                  VALUE ZERO.
006800 77  WS-LOAN-PERIOD-MONTHS        PIC 9(3) VALUE ZERO.
006900
007000 77  WS-REQUEST-IS-VALID          PIC X VALUE "Y".
007100     88  REQUEST-IS-VALID         VALUE "Y".
007200     88  REQUEST-IS-INVALID       VALUE "N".
007300
007400 77  WS-BORROWER-FOUND            PIC X VALUE "N".
007500     88  BORROWER-WAS-FOUND       VALUE "Y".
007600     88  BORROWER-NOT-FOUND       VALUE "N".
007700
007800 77  USER-TABLE-COUNT             PIC 9(4)  COMP.
007900 77  USER-TABLE-MAX               PIC 9(4)  COMP VALUE 500.
008000 77  USER-TABLE-SUB               PIC 9(4)  COMP.
008100
008200 01  USER-TABLE-AREA.
008300     05  USER-TABLE-ENTRY OCCURS 500 TIMES
008400                 INDEXED BY UT-IDX.
008500         10  UT-USER-ID           PIC 9(6).
008600         10  UT-USER-TYPE         PIC X(8).
008700         10  FILLER               PIC X(1).
008800
008900 PROCEDURE DIVISION.
009000 PROGRAM-BEGIN.
009100     PERFORM OPENING-PROCEDURE.
009200     PERFORM MAIN-PROCESS.
009300     PERFORM CLOSING-PROCEDURE.
009400
009500 PROGRAM-EXIT.
009600     EXIT PROGRAM.
009700
009800*-----------------------------------------------------
009900* OPENING
010000*-----------------------------------------------------
010100 OPENING-PROCEDURE.
010200     OPEN INPUT USER-FILE.
010300     PERFORM LOAD-USER-TABLE.
010400     CLOSE USER-FILE.
010500     OPEN INPUT LOAN-FILE.
010600     OPEN OUTPUT LOAN-OUT-FILE.
010700     OPEN I-O CONTROL-FILE.
010750     MOVE 1 TO CONTROL-KEY.
010800     READ CONTROL-FILE
010900         INVALID KEY
011000             DISPLAY "LNCREA1 -- CONTROL FILE EMPTY, ABORT".
011100
011200 LOAD-USER-TABLE.
011300     MOVE ZERO TO USER-TABLE-COUNT.
011400     PERFORM LOAD-ONE-USER
011500         UNTIL NO-MORE-OLD-LOANS.
011600     MOVE "N" TO WS-EOF-SWITCH.
011700
011800 LOAD-ONE-USER.
011900     READ USER-FILE
012000         AT END
012100             MOVE "Y" TO WS-EOF-SWITCH
012200         NOT AT END
012300             ADD 1 TO USER-TABLE-COUNT
012400             MOVE USER-ID   TO UT-USER-ID (USER-TABLE-COUNT)
012500             MOVE USER-TYPE TO UT-USER-TYPE (USER-TABLE-COUNT)
012600     END-READ.
012700
012800*-----------------------------------------------------
012900* MAIN LINE
013000*-----------------------------------------------------
013100 MAIN-PROCESS.
013200     PERFORM COPY-OLD-LOANS-FORWARD.
013300     PERFORM ACCEPT-NEW-LOAN-REQUEST.
013400     PERFORM EDIT-NEW-LOAN-REQUEST.
013500     IF REQUEST-IS-VALID
013600         PERFORM GENERATE-NEW-LOAN-ID
013700         PERFORM WRITE-NEW-LOAN-RECORD
013800     ELSE
013900         DISPLAY "LNCREA1 -- REQUEST REJECTED, LOAN NOT CREATED".
014000
014100*-----------------------------------------------------
014200* COPY THE OLD LOAN FILE FORWARD UNCHANGED, THE SAME
014300* WAY THE OLD VENDOR REBUILD JOB DID IT.
014400*-----------------------------------------------------
014500 COPY-OLD-LOANS-FORWARD.
014600     MOVE "N" TO WS-EOF-SWITCH.
014700     PERFORM COPY-ONE-OLD-LOAN
014800         UNTIL NO-MORE-OLD-LOANS.
014900
015000 COPY-ONE-OLD-LOAN.
015100     READ LOAN-FILE
015200         AT END
015300             MOVE "Y" TO WS-EOF-SWITCH
015400         NOT AT END
015500             MOVE LOAN-ID              TO LOAN-OUT-ID
015510             MOVE LOAN-BORROWER-ID     TO LOAN-OUT-BORROWER-ID
015520             MOVE LOAN-LENDER-ID       TO LOAN-OUT-LENDER-ID
015530             MOVE LOAN-AMOUNT          TO LOAN-OUT-AMOUNT
015540             MOVE LOAN-PERIOD-MONTHS   TO LOAN-OUT-PERIOD-MONTHS
015550             MOVE LOAN-ANNUAL-RATE     TO LOAN-OUT-ANNUAL-RATE
015560             MOVE LOAN-LENME-FEE       TO LOAN-OUT-LENME-FEE
015570             MOVE LOAN-TOTAL-AMOUNT    TO LOAN-OUT-TOTAL-AMOUNT
015580             MOVE LOAN-STATUS          TO LOAN-OUT-STATUS
015590             MOVE LOAN-FUNDED-DATE     TO LOAN-OUT-FUNDED-DATE
015600             WRITE LOAN-OUT-RECORD
015700     END-READ.
015800
015900*-----------------------------------------------------
016000* ACCEPT THE REQUEST FROM THE TERMINAL
016100*-----------------------------------------------------
016200 ACCEPT-NEW-LOAN-REQUEST.
016300     DISPLAY "BORROWER ID?".
016400     ACCEPT WS-BORROWER-ID.
016500     DISPLAY "LOAN AMOUNT?".
016600     ACCEPT WS-LOAN-AMOUNT.
016700     DISPLAY "PERIOD IN MONTHS?".
016800     ACCEPT WS-LOAN-PERIOD-MONTHS.
016900
017000*-----------------------------------------------------
017100* EDIT -- ALL THREE FIELDS MUST BE PRESENT AND THE
017200* BORROWER MUST ALREADY BE ON THE USER FILE.
017300*-----------------------------------------------------
017400 EDIT-NEW-LOAN-REQUEST.
017500     MOVE "Y" TO WS-REQUEST-IS-VALID.
017600     IF WS-BORROWER-ID = ZERO
017700         MOVE "N" TO WS-REQUEST-IS-VALID.
017800     IF WS-LOAN-AMOUNT NOT GREATER THAN ZERO
017900         MOVE "N" TO WS-REQUEST-IS-VALID.
018000     IF WS-LOAN-PERIOD-MONTHS = ZERO
018100         MOVE "N" TO WS-REQUEST-IS-VALID.
018200     IF REQUEST-IS-VALID
018300         PERFORM FIND-THE-BORROWER
018400         IF BORROWER-NOT-FOUND
018500             MOVE "N" TO WS-REQUEST-IS-VALID
018600             DISPLAY "LNCREA1 -- BORROWER NOT ON FILE".
018700
018800 FIND-THE-BORROWER.
018900     MOVE "N" TO WS-BORROWER-FOUND.
019000     SET UT-IDX TO 1.
019100     SEARCH USER-TABLE-ENTRY
019200         AT END
019300             MOVE "N" TO WS-BORROWER-FOUND
019400         WHEN UT-USER-ID (UT-IDX) = WS-BORROWER-ID
019500             MOVE "Y" TO WS-BORROWER-FOUND
019600     END-SEARCH.
019700
019800*-----------------------------------------------------
019900* NEXT LOAN NUMBER, THE SAME JOB CONTROL-LAST-VOUCHER
020000* DID FOR THE OLD VOUCHER SYSTEM.
020100*-----------------------------------------------------
020200 GENERATE-NEW-LOAN-ID.
020300     ADD 1 TO CONTROL-LAST-LOAN.
020400     REWRITE CONTROL-RECORD
020500         INVALID KEY
020600             DISPLAY "LNCREA1 -- CONTROL FILE REWRITE FAILED".
020700
020800 WRITE-NEW-LOAN-RECORD.
020900     MOVE CONTROL-LAST-LOAN   TO LOAN-OUT-ID.
021000     MOVE WS-BORROWER-ID      TO LOAN-OUT-BORROWER-ID.
021100     MOVE ZERO                TO LOAN-OUT-LENDER-ID.
021200     MOVE WS-LOAN-AMOUNT      TO LOAN-OUT-AMOUNT.
021300     MOVE WS-LOAN-PERIOD-MONTHS TO LOAN-OUT-PERIOD-MONTHS.
021400     MOVE ZERO                TO LOAN-OUT-ANNUAL-RATE.
021500     MOVE ZERO                TO LOAN-OUT-LENME-FEE.
021600     MOVE ZERO                TO LOAN-OUT-TOTAL-AMOUNT.
021700     MOVE "PENDING"            TO LOAN-OUT-STATUS.
021800     MOVE ZERO                TO LOAN-OUT-FUNDED-DATE.
022000     WRITE LOAN-OUT-RECORD.
022100
022200*-----------------------------------------------------
022300* CLOSING
022400*-----------------------------------------------------
022500 CLOSING-PROCEDURE.
022600     CLOSE LOAN-FILE.
022700     CLOSE LOAN-OUT-FILE.
022800     CLOSE CONTROL-FILE.
