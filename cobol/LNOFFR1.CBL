000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNOFFR1.
000300 AUTHOR.        W J BARTLETT.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  09/22/1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*-----------------------------------------------------
000900* LNOFFR1 -- OFFER-VALIDATION.  A lender keys a loan
001000* number and a proposed rate; this program checks the
001100* loan still has no lender and that the lender's
001200* balance covers the principal plus the platform fee,
001300* then records the offer as not-yet-accepted.  Funding
001400* the loan against the offer is a separate step, done
001500* by LNFUND1.
001600*-----------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------
001900* 1989-09-22  WJB  LN-0003  Original program.
002000* 1990-02-14  WJB  LN-0003A Added the loan-already-has-a-
002100*                  lender check; before this a second
002200*                  lender could still offer on a loan
002300*                  another lender had already been
002400*                  matched to.
002500* 1991-06-04  WJB  LN-0014  Widened the loan lookup table
002600*                  to 500 entries to match the borrower
002700*                  table in LNCREA1.
002800* 1993-02-11  WJB  LN-0009  Required amount now adds the
002900*                  flat 3.75 platform fee instead of just
003000*                  checking against LOAN-AMOUNT; lenders
003100*                  were getting offers accepted and then
003200*                  failing at funding time because the
003300*                  fee pushed them short.
003400* 1998-06-30  RJM  LN-0006  Y2K -- no date fields touched
003500*                  by this program, reviewed and signed
003600*                  off as part of the shop-wide sweep.
003700* 1998-11-02  RJM  LN-0007  Re-pointed at the split
003800*                  OFFER-RECORD/OFFER-OUT-RECORD layout.
003900*-----------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     COPY "SLLOAN01.CBL".
004700     COPY "SLUSER01.CBL".
004800     COPY "SLOFFR01.CBL".
004900     COPY "SLCNTL01.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 COPY "FDLOAN01.CBL".
005400 COPY "FDUSER01.CBL".
005500 COPY "FDOFFR01.CBL".
005600 COPY "FDCNTL01.CBL".
005700
005800 WORKING-STORAGE SECTION.
005900 77  WS-EOF-SWITCH                PIC X VALUE "N".
006000     88  NO-MORE-RECORDS          VALUE "Y".
006100
006200 77  LOAN-TABLE-COUNT             PIC 9(4)  COMP.
006300 77  USER-TABLE-COUNT             PIC 9(4)  COMP.
006400
006500 01  LOAN-TABLE-AREA.
006600     05  LOAN-TABLE-ENTRY OCCURS 500 TIMES
006700                 INDEXED BY LT-IDX.
006800         10  LT-LOAN-ID           PIC 9(6).
006900         10  LT-LOAN-AMOUNT       PIC S9(8)V99
007000                                  SIGN LEADING SEPARATE.
007100         10  LT-LOAN-LENDER-ID    PIC 9(6).
007200         10  FILLER               PIC X(1).
007300
007400 01  USER-TABLE-AREA.
007500     05  USER-TABLE-ENTRY OCCURS 500 TIMES
007600                 INDEXED BY UT-IDX.
007700         10  UT-USER-ID           PIC 9(6).
007800         10  UT-USER-BALANCE      PIC S9(8)V99
007900                                  SIGN LEADING SEPARATE.
008000         10  FILLER               PIC X(1).
008100
008200 77  WS-LOAN-ID                   PIC 9(6) VALUE ZERO.
008300 77  WS-LENDER-ID                 PIC 9(6) VALUE ZERO.
008400 77  WS-OFFER-RATE                PIC S9(3)V99
008500                                  SIGN LEADING SEPARATE
008600                                  VALUE ZERO.
008700
008800 77  WS-REQUIRED-AMOUNT           PIC S9(8)V99
008900                                  SIGN LEADING SEPARATE
009000                                  VALUE ZERO.
009100 77  WS-PLATFORM-FEE              PIC S9(8)V99
009200                                  SIGN LEADING SEPARATE
009300                                  VALUE 3.75.
009400
009500 77  WS-LOAN-SUB                  PIC 9(4)  COMP VALUE ZERO.
009600 77  WS-USER-SUB                  PIC 9(4)  COMP VALUE ZERO.
009700
009800 77  WS-OFFER-IS-VALID            PIC X VALUE "Y".
009900     88  OFFER-IS-VALID           VALUE "Y".
010000     88  OFFER-IS-INVALID         VALUE "N".
010100
010200*-----------------------------------------------------
010300 PROCEDURE DIVISION.
010400 PROGRAM-BEGIN.
010500     PERFORM OPENING-PROCEDURE.
010600     PERFORM MAIN-PROCESS.
010700     PERFORM CLOSING-PROCEDURE.
010800
010900 PROGRAM-EXIT.
011000     EXIT PROGRAM.
011100
011200*-----------------------------------------------------
011300* OPENING -- LOAD THE LOAN AND USER FILES INTO TABLES
011400* SO THE ELIGIBILITY CHECK CAN SEARCH THEM IN MEMORY
011500* INSTEAD OF HITTING THE DISK A RECORD AT A TIME.
011600*-----------------------------------------------------
011700 OPENING-PROCEDURE.
011800     OPEN INPUT LOAN-FILE.
011900     PERFORM LOAD-LOAN-TABLE.
012000     CLOSE LOAN-FILE.
012100     OPEN INPUT USER-FILE.
012200     PERFORM LOAD-USER-TABLE.
012300     CLOSE USER-FILE.
012400     OPEN INPUT OFFER-FILE.
012500     OPEN OUTPUT OFFER-OUT-FILE.
012600     OPEN I-O CONTROL-FILE.
012700     MOVE 1 TO CONTROL-KEY.
012800     READ CONTROL-FILE
012900         INVALID KEY
013000             DISPLAY "LNOFFR1 -- CONTROL FILE EMPTY, ABORT".
013100
013200 LOAD-LOAN-TABLE.
013300     MOVE ZERO TO LOAN-TABLE-COUNT.
013400     MOVE "N" TO WS-EOF-SWITCH.
013500     PERFORM LOAD-ONE-LOAN
013600         UNTIL NO-MORE-RECORDS.
013700
013800 LOAD-ONE-LOAN.
013900     READ LOAN-FILE
014000         AT END
014100             MOVE "Y" TO WS-EOF-SWITCH
014200         NOT AT END
014300             ADD 1 TO LOAN-TABLE-COUNT
014400             MOVE LOAN-ID        TO LT-LOAN-ID (LOAN-TABLE-COUNT)
014500             MOVE LOAN-AMOUNT    TO LT-LOAN-AMOUNT (LOAN-TABLE-COUNT)
014600             MOVE LOAN-LENDER-ID TO LT-LOAN-LENDER-ID
014700                                    (LOAN-TABLE-COUNT)
014800     END-READ.
014900
015000 LOAD-USER-TABLE.
015100     MOVE ZERO TO USER-TABLE-COUNT.
015200     MOVE "N" TO WS-EOF-SWITCH.
015300     PERFORM LOAD-ONE-USER
015400         UNTIL NO-MORE-RECORDS.
015500
015600 LOAD-ONE-USER.
015700     READ USER-FILE
015800         AT END
015900             MOVE "Y" TO WS-EOF-SWITCH
016000         NOT AT END
016100             ADD 1 TO USER-TABLE-COUNT
016200             MOVE USER-ID      TO UT-USER-ID (USER-TABLE-COUNT)
016300             MOVE USER-BALANCE TO UT-USER-BALANCE
016400                                   (USER-TABLE-COUNT)
016500     END-READ.
016600
016700*-----------------------------------------------------
016800* MAIN LINE
016900*-----------------------------------------------------
017000 MAIN-PROCESS.
017100     PERFORM COPY-OLD-OFFERS-FORWARD.
017200     PERFORM ACCEPT-THE-OFFER.
017300     PERFORM EDIT-THE-OFFER.
017400     IF OFFER-IS-VALID
017500         PERFORM GENERATE-NEW-OFFER-ID
017600         PERFORM WRITE-NEW-OFFER-RECORD
017700     ELSE
017800         DISPLAY "LNOFFR1 -- OFFER REJECTED, NOT RECORDED".
017900
018000 COPY-OLD-OFFERS-FORWARD.
018100     MOVE "N" TO WS-EOF-SWITCH.
018200     PERFORM COPY-ONE-OLD-OFFER
018300         UNTIL NO-MORE-RECORDS.
018400
018500 COPY-ONE-OLD-OFFER.
018600     READ OFFER-FILE
018700         AT END
018800             MOVE "Y" TO WS-EOF-SWITCH
018900         NOT AT END
019000             MOVE OFFER-ID             TO OFFER-OUT-ID
019100             MOVE OFFER-LOAN-ID        TO OFFER-OUT-LOAN-ID
019200             MOVE OFFER-LENDER-ID      TO OFFER-OUT-LENDER-ID
019300             MOVE OFFER-RATE           TO OFFER-OUT-RATE
019400             MOVE OFFER-ACCEPTED-FLAG  TO OFFER-OUT-ACCEPTED-FLAG
019500             WRITE OFFER-OUT-RECORD
019600     END-READ.
019700
019800 ACCEPT-THE-OFFER.
019900     DISPLAY "LOAN ID TO OFFER ON?".
020000     ACCEPT WS-LOAN-ID.
020100     DISPLAY "LENDER ID?".
020200     ACCEPT WS-LENDER-ID.
020300     DISPLAY "PROPOSED ANNUAL RATE (PCT)?".
020400     ACCEPT WS-OFFER-RATE.
020500
020600*-----------------------------------------------------
020700* EDIT -- LOAN MUST HAVE NO LENDER YET AND THE LENDER'S
020800* BALANCE MUST COVER PRINCIPAL PLUS THE FLAT FEE.
020900*-----------------------------------------------------
021000 EDIT-THE-OFFER.
021100     MOVE "Y" TO WS-OFFER-IS-VALID.
021200     PERFORM FIND-THE-LOAN.
021300     IF WS-LOAN-SUB = ZERO
021400         MOVE "N" TO WS-OFFER-IS-VALID
021500         DISPLAY "LNOFFR1 -- LOAN NOT ON FILE"
021600     ELSE
021700         IF LT-LOAN-LENDER-ID (WS-LOAN-SUB) NOT = ZERO
021800             MOVE "N" TO WS-OFFER-IS-VALID
021900             DISPLAY "LNOFFR1 -- LOAN ALREADY HAS A LENDER"
022000         ELSE
022100             COMPUTE WS-REQUIRED-AMOUNT =
022200                 LT-LOAN-AMOUNT (WS-LOAN-SUB) + WS-PLATFORM-FEE
022300             PERFORM FIND-THE-LENDER
022400             IF WS-USER-SUB = ZERO
022500                 MOVE "N" TO WS-OFFER-IS-VALID
022600                 DISPLAY "LNOFFR1 -- LENDER NOT ON FILE"
022700             ELSE
022800                 IF UT-USER-BALANCE (WS-USER-SUB)
022900                         LESS THAN WS-REQUIRED-AMOUNT
023000                     MOVE "N" TO WS-OFFER-IS-VALID
023100                     DISPLAY
023200                       "LNOFFR1 -- LENDER BALANCE TOO LOW"
023300                 END-IF
023400             END-IF
023500         END-IF
023600     END-IF.
023700
023800 FIND-THE-LOAN.
023900     MOVE ZERO TO WS-LOAN-SUB.
024000     SET LT-IDX TO 1.
024100     SEARCH LOAN-TABLE-ENTRY
024200         AT END
024300             MOVE ZERO TO WS-LOAN-SUB
024400         WHEN LT-LOAN-ID (LT-IDX) = WS-LOAN-ID
024500             SET WS-LOAN-SUB TO LT-IDX
024600     END-SEARCH.
024700
024800 FIND-THE-LENDER.
024900     MOVE ZERO TO WS-USER-SUB.
025000     SET UT-IDX TO 1.
025100     SEARCH USER-TABLE-ENTRY
025200         AT END
025300             MOVE ZERO TO WS-USER-SUB
025400         WHEN UT-USER-ID (UT-IDX) = WS-LENDER-ID
025500             SET WS-USER-SUB TO UT-IDX
025600     END-SEARCH.
025700
025800*-----------------------------------------------------
025900* NEXT OFFER NUMBER
026000*-----------------------------------------------------
026100 GENERATE-NEW-OFFER-ID.
026200     ADD 1 TO CONTROL-LAST-OFFER.
026300     REWRITE CONTROL-RECORD
026400         INVALID KEY
026500             DISPLAY "LNOFFR1 -- CONTROL FILE REWRITE FAILED".
026600
026700 WRITE-NEW-OFFER-RECORD.
026800     MOVE CONTROL-LAST-OFFER  TO OFFER-OUT-ID.
026900     MOVE WS-LOAN-ID          TO OFFER-OUT-LOAN-ID.
027000     MOVE WS-LENDER-ID        TO OFFER-OUT-LENDER-ID.
027100     MOVE WS-OFFER-RATE       TO OFFER-OUT-RATE.
027200     MOVE "N"                 TO OFFER-OUT-ACCEPTED-FLAG.
027300     WRITE OFFER-OUT-RECORD.
027400
027500*-----------------------------------------------------
027600* CLOSING
027700*-----------------------------------------------------
027800 CLOSING-PROCEDURE.
027900     CLOSE OFFER-FILE.
028000     CLOSE OFFER-OUT-FILE.
028100     CLOSE CONTROL-FILE.
