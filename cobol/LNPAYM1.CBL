000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNPAYM1.
000300 AUTHOR.        W J BARTLETT.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  02/11/1993.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*-----------------------------------------------------
000900* LNPAYM1 -- manual single-payment posting.  A teller
001000* keys a loan number and a payment number for a
001100* borrower paying at the window; this program finds the
001200* record, hands it to LNPAYS1 for the fee split and
001300* status update, and rewrites the loan, payment and
001400* user masters.  Unlike the nightly batch, this path
001500* does NOT debit the borrower -- the teller has already
001600* taken the money at the counter.
001700*-----------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------
002000* 1993-02-11  WJB  LN-0009  Original program, split off
002100*                  the fee-split math into LNPAYS1 so
002200*                  this program only does lookup, I/O
002300*                  and the CALL.
002400* 1993-05-06  WJB  LN-0010  Picked up the half-to-even
002500*                  rounding change automatically once
002600*                  LNPAYS1 was changed; nothing to do
002700*                  here but note it in the log.
002800* 1996-07-22  WJB  LN-0013  Loan-completion check was
002900*                  only looking at payments with a lower
003000*                  PAY-NUMBER than the one just posted;
003100*                  fixed to scan the whole loan's payment
003200*                  set regardless of order.
003300* 1998-06-30  RJM  LN-0006  Y2K -- no date fields touched
003400*                  by this program, reviewed and signed
003500*                  off as part of the shop-wide sweep.
003600* 1998-11-02  RJM  LN-0007  Re-pointed at the split
003700*                  master/out record layouts.
003750* 2001-04-02  KTS  LN-0022  USER-TABLE-ENTRY carried
003760*                  UT-USER-NAME as X(30) and UT-USER-TYPE
003770*                  as X(1) -- one byte short of BORROWER/
003780*                  LENDER, truncated on every rewrite of
003790*                  the user master.  Widened both to match
003791*                  FDUSER01.CBL (X(20) and X(8)).
003800*-----------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY "SLPYMT01.CBL".
004600     COPY "SLLOAN01.CBL".
004700     COPY "SLUSER01.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 COPY "FDPYMT01.CBL".
005200 COPY "FDLOAN01.CBL".
005300 COPY "FDUSER01.CBL".
005400
005500 WORKING-STORAGE SECTION.
005600 77  WS-EOF-SWITCH                PIC X VALUE "N".
005700     88  NO-MORE-RECORDS          VALUE "Y".
005800
005900 77  PAYMENT-TABLE-COUNT          PIC 9(4)  COMP.
006000 77  LOAN-TABLE-COUNT             PIC 9(4)  COMP.
006100 77  USER-TABLE-COUNT             PIC 9(4)  COMP.
006200
006300 01  PAYMENT-TABLE-AREA.
006400     05  PAYMENT-TABLE-ENTRY OCCURS 3000 TIMES
006500                 INDEXED BY PT-IDX.
006600         10  PT-LOAN-ID           PIC 9(6).
006700         10  PT-NUMBER            PIC 9(3).
006800         10  PT-AMOUNT            PIC S9(8)V99
006900                                  SIGN LEADING SEPARATE.
007000         10  PT-DUE-DATE          PIC 9(8).
007100         10  PT-STATUS            PIC X(7).
007200         10  PT-PLATFORM-FEE      PIC S9(8)V99
007300                                  SIGN LEADING SEPARATE.
007400         10  PT-LENDER-AMT        PIC S9(8)V99
007500                                  SIGN LEADING SEPARATE.
007510         10  FILLER               PIC X(1).
007600
007700 01  LOAN-TABLE-AREA.
007800     05  LOAN-TABLE-ENTRY OCCURS 500 TIMES
007900                 INDEXED BY LT-IDX.
008000         10  LT-LOAN-ID           PIC 9(6).
008010         10  LT-BORROWER-ID       PIC 9(6).
008020         10  LT-LENDER-ID         PIC 9(6).
008030         10  LT-AMOUNT            PIC S9(8)V99
008040                                  SIGN LEADING SEPARATE.
008100         10  LT-PERIOD-MONTHS     PIC 9(3).
008110         10  LT-ANNUAL-RATE       PIC S9(3)V99
008120                                  SIGN LEADING SEPARATE.
008300         10  LT-LENME-FEE         PIC S9(8)V99
008400                                  SIGN LEADING SEPARATE.
008410         10  LT-TOTAL-AMOUNT      PIC S9(8)V99
008420                                  SIGN LEADING SEPARATE.
008500         10  LT-STATUS            PIC X(9).
008510         10  LT-FUNDED-DATE       PIC 9(8).
008600         10  FILLER               PIC X(1).
008700
008800 01  USER-TABLE-AREA.
008900     05  USER-TABLE-ENTRY OCCURS 500 TIMES
009000                 INDEXED BY UT-IDX.
009100         10  UT-USER-ID           PIC 9(6).
009110         10  UT-USER-NAME         PIC X(20).
009120         10  UT-USER-TYPE         PIC X(8).
009200         10  UT-USER-BALANCE      PIC S9(8)V99
009300                                  SIGN LEADING SEPARATE.
009400         10  FILLER               PIC X(1).
009500
009600 77  WS-TARGET-LOAN-ID            PIC 9(6) VALUE ZERO.
009700 77  WS-TARGET-PAY-NUMBER         PIC 9(3) VALUE ZERO.
009800 77  WS-PAY-SUB                   PIC 9(4)  COMP VALUE ZERO.
009900 77  WS-LOAN-SUB                  PIC 9(4)  COMP VALUE ZERO.
010000 77  WS-LENDER-SUB                PIC 9(4)  COMP VALUE ZERO.
010100
010200 77  WS-POSTING-IS-VALID          PIC X VALUE "Y".
010300     88  POSTING-IS-VALID         VALUE "Y".
010400     88  POSTING-IS-INVALID       VALUE "N".
010500
010600 77  WS-OTHERS-ALL-PAID           PIC X VALUE "Y".
010700     88  OTHERS-ALL-PAID          VALUE "Y".
010800
010900 77  LS-POSTING-REJECTED          PIC X VALUE "N".
011000     88  WS-WAS-REJECTED          VALUE "Y".
011100
011200 PROCEDURE DIVISION.
011300 PROGRAM-BEGIN.
011400     PERFORM OPENING-PROCEDURE.
011500     PERFORM MAIN-PROCESS.
011600     PERFORM CLOSING-PROCEDURE.
011700
011800 PROGRAM-EXIT.
011900     EXIT PROGRAM.
012000
012100*-----------------------------------------------------
012200* OPENING -- LOAD ALL THREE MASTERS INTO TABLES.
012300*-----------------------------------------------------
012400 OPENING-PROCEDURE.
012500     OPEN INPUT PAYMENT-FILE.
012600     PERFORM LOAD-PAYMENT-TABLE.
012700     CLOSE PAYMENT-FILE.
012800     OPEN INPUT LOAN-FILE.
012900     PERFORM LOAD-LOAN-TABLE.
013000     CLOSE LOAN-FILE.
013100     OPEN INPUT USER-FILE.
013200     PERFORM LOAD-USER-TABLE.
013300     CLOSE USER-FILE.
013400
013500 LOAD-PAYMENT-TABLE.
013600     MOVE ZERO TO PAYMENT-TABLE-COUNT.
013700     MOVE "N" TO WS-EOF-SWITCH.
013800     PERFORM LOAD-ONE-PAYMENT
013900         UNTIL NO-MORE-RECORDS.
014000
014100 LOAD-ONE-PAYMENT.
014200     READ PAYMENT-FILE
014300         AT END
014400             MOVE "Y" TO WS-EOF-SWITCH
014500         NOT AT END
014600             ADD 1 TO PAYMENT-TABLE-COUNT
014700             MOVE PAY-LOAN-ID      TO
014800                 PT-LOAN-ID (PAYMENT-TABLE-COUNT)
014900             MOVE PAY-NUMBER       TO
015000                 PT-NUMBER (PAYMENT-TABLE-COUNT)
015100             MOVE PAY-AMOUNT       TO
015200                 PT-AMOUNT (PAYMENT-TABLE-COUNT)
015300             MOVE PAY-DUE-DATE     TO
015400                 PT-DUE-DATE (PAYMENT-TABLE-COUNT)
015500             MOVE PAY-STATUS       TO
015600                 PT-STATUS (PAYMENT-TABLE-COUNT)
015700             MOVE PAY-PLATFORM-FEE TO
015800                 PT-PLATFORM-FEE (PAYMENT-TABLE-COUNT)
015900             MOVE PAY-LENDER-AMT   TO
016000                 PT-LENDER-AMT (PAYMENT-TABLE-COUNT)
016100     END-READ.
016200
016300 LOAD-LOAN-TABLE.
016400     MOVE ZERO TO LOAN-TABLE-COUNT.
016500     MOVE "N" TO WS-EOF-SWITCH.
016600     PERFORM LOAD-ONE-LOAN
016700         UNTIL NO-MORE-RECORDS.
016800
016900 LOAD-ONE-LOAN.
017000     READ LOAN-FILE
017100         AT END
017200             MOVE "Y" TO WS-EOF-SWITCH
017300         NOT AT END
017400             ADD 1 TO LOAN-TABLE-COUNT
017500             MOVE LOAN-ID            TO
017600                 LT-LOAN-ID (LOAN-TABLE-COUNT)
017610             MOVE LOAN-BORROWER-ID   TO
017620                 LT-BORROWER-ID (LOAN-TABLE-COUNT)
017700             MOVE LOAN-LENDER-ID     TO
017800                 LT-LENDER-ID (LOAN-TABLE-COUNT)
017810             MOVE LOAN-AMOUNT        TO
017820                 LT-AMOUNT (LOAN-TABLE-COUNT)
017900             MOVE LOAN-PERIOD-MONTHS TO
018000                 LT-PERIOD-MONTHS (LOAN-TABLE-COUNT)
018010             MOVE LOAN-ANNUAL-RATE   TO
018020                 LT-ANNUAL-RATE (LOAN-TABLE-COUNT)
018100             MOVE LOAN-LENME-FEE     TO
018200                 LT-LENME-FEE (LOAN-TABLE-COUNT)
018210             MOVE LOAN-TOTAL-AMOUNT  TO
018220                 LT-TOTAL-AMOUNT (LOAN-TABLE-COUNT)
018300             MOVE LOAN-STATUS        TO
018400                 LT-STATUS (LOAN-TABLE-COUNT)
018410             MOVE LOAN-FUNDED-DATE   TO
018420                 LT-FUNDED-DATE (LOAN-TABLE-COUNT)
018500     END-READ.
018600
018700 LOAD-USER-TABLE.
018800     MOVE ZERO TO USER-TABLE-COUNT.
018900     MOVE "N" TO WS-EOF-SWITCH.
019000     PERFORM LOAD-ONE-USER
019100         UNTIL NO-MORE-RECORDS.
019200
019300 LOAD-ONE-USER.
019400     READ USER-FILE
019500         AT END
019600             MOVE "Y" TO WS-EOF-SWITCH
019700         NOT AT END
019800             ADD 1 TO USER-TABLE-COUNT
019900             MOVE USER-ID      TO
020000                 UT-USER-ID (USER-TABLE-COUNT)
020010             MOVE USER-NAME    TO
020020                 UT-USER-NAME (USER-TABLE-COUNT)
020030             MOVE USER-TYPE    TO
020040                 UT-USER-TYPE (USER-TABLE-COUNT)
020100             MOVE USER-BALANCE TO
020200                 UT-USER-BALANCE (USER-TABLE-COUNT)
020300     END-READ.
020400
020500*-----------------------------------------------------
020600* MAIN LINE
020700*-----------------------------------------------------
020800 MAIN-PROCESS.
020900     DISPLAY "LOAN ID?".
021000     ACCEPT WS-TARGET-LOAN-ID.
021100     DISPLAY "PAYMENT NUMBER?".
021200     ACCEPT WS-TARGET-PAY-NUMBER.
021300     MOVE "Y" TO WS-POSTING-IS-VALID.
021400     PERFORM FIND-THE-PAYMENT.
021500     IF WS-PAY-SUB = ZERO
021600         MOVE "N" TO WS-POSTING-IS-VALID
021700         DISPLAY "LNPAYM1 -- PAYMENT NOT ON FILE"
021800     ELSE
021900         PERFORM FIND-THE-LOAN
022000         IF WS-LOAN-SUB = ZERO
022100             MOVE "N" TO WS-POSTING-IS-VALID
022200             DISPLAY "LNPAYM1 -- LOAN NOT ON FILE"
022300         ELSE
022400             PERFORM FIND-THE-LENDER
022500             IF WS-LENDER-SUB = ZERO
022600                 MOVE "N" TO WS-POSTING-IS-VALID
022700                 DISPLAY "LNPAYM1 -- LENDER NOT ON FILE"
022800             END-IF
022900         END-IF
023000     END-IF.
023100     IF POSTING-IS-VALID
023200         PERFORM CHECK-OTHER-PAYMENTS-PAID
023300         PERFORM CALL-PAYMENT-PROCESSING
023400         IF NOT WS-WAS-REJECTED
023500             PERFORM REWRITE-THE-MASTERS
023600         ELSE
023700             DISPLAY "LNPAYM1 -- PAYMENT ALREADY PAID"
023800         END-IF
023900     END-IF.
024000
024100 FIND-THE-PAYMENT.
024200     MOVE ZERO TO WS-PAY-SUB.
024300     SET PT-IDX TO 1.
024400     SEARCH PAYMENT-TABLE-ENTRY
024500         AT END
024600             MOVE ZERO TO WS-PAY-SUB
024700         WHEN PT-LOAN-ID (PT-IDX) = WS-TARGET-LOAN-ID
024800              AND PT-NUMBER (PT-IDX) = WS-TARGET-PAY-NUMBER
024900             SET WS-PAY-SUB TO PT-IDX
025000     END-SEARCH.
025100
025200 FIND-THE-LOAN.
025300     MOVE ZERO TO WS-LOAN-SUB.
025400     SET LT-IDX TO 1.
025500     SEARCH LOAN-TABLE-ENTRY
025600         AT END
025700             MOVE ZERO TO WS-LOAN-SUB
025800         WHEN LT-LOAN-ID (LT-IDX) = WS-TARGET-LOAN-ID
025900             SET WS-LOAN-SUB TO LT-IDX
026000     END-SEARCH.
026100
026200 FIND-THE-LENDER.
026300     MOVE ZERO TO WS-LENDER-SUB.
026400     SET UT-IDX TO 1.
026500     SEARCH USER-TABLE-ENTRY
026600         AT END
026700             MOVE ZERO TO WS-LENDER-SUB
026800         WHEN UT-USER-ID (UT-IDX) = LT-LENDER-ID (WS-LOAN-SUB)
026900             SET WS-LENDER-SUB TO UT-IDX
027000     END-SEARCH.
027100
027200*-----------------------------------------------------
027300* LN-0013 -- SCAN EVERY PAYMENT OF THIS LOAN, NOT JUST
027400* THE ONES BEFORE THIS ONE IN THE FILE, TO SEE WHETHER
027500* THIS POSTING WILL BE THE LAST ONE OUTSTANDING.
027600*-----------------------------------------------------
027700 CHECK-OTHER-PAYMENTS-PAID.
027800     MOVE "Y" TO WS-OTHERS-ALL-PAID.
027900     SET PT-IDX TO 1.
028000     PERFORM CHECK-ONE-OTHER-PAYMENT
028100         VARYING PT-IDX FROM 1 BY 1
028200         UNTIL PT-IDX > PAYMENT-TABLE-COUNT.
028300
028400 CHECK-ONE-OTHER-PAYMENT.
028500     IF PT-LOAN-ID (PT-IDX) = WS-TARGET-LOAN-ID
028600             AND PT-IDX NOT = WS-PAY-SUB
028700         IF PT-STATUS (PT-IDX) NOT = "PAID"
028800             MOVE "N" TO WS-OTHERS-ALL-PAID
028900         END-IF
029000     END-IF.
029100
029200*-----------------------------------------------------
029300* HAND THE PAYMENT TO LNPAYS1 FOR THE SPLIT AND THE
029400* STATUS UPDATE.
029500*-----------------------------------------------------
029600 CALL-PAYMENT-PROCESSING.
029700     CALL "LNPAYS1" USING PT-AMOUNT (WS-PAY-SUB)
029800                          LT-LENME-FEE (WS-LOAN-SUB)
029900                          LT-PERIOD-MONTHS (WS-LOAN-SUB)
030000                          PT-STATUS (WS-PAY-SUB)
030100                          PT-PLATFORM-FEE (WS-PAY-SUB)
030200                          PT-LENDER-AMT (WS-PAY-SUB)
030300                          UT-USER-BALANCE (WS-LENDER-SUB)
030400                          WS-OTHERS-ALL-PAID
030500                          LS-POSTING-REJECTED.
030600     IF NOT WS-WAS-REJECTED
030700         IF OTHERS-ALL-PAID
030800             MOVE "COMPLETED" TO LT-STATUS (WS-LOAN-SUB)
030900         END-IF
031000     END-IF.
031100
031200*-----------------------------------------------------
031300* CLOSING -- REWRITE ALL THREE MASTERS FROM THE TABLES.
031400*-----------------------------------------------------
031500 REWRITE-THE-MASTERS.
031600     OPEN OUTPUT PAYMENT-OUT-FILE.
031700     PERFORM WRITE-ALL-PAYMENTS.
031800     CLOSE PAYMENT-OUT-FILE.
031900     OPEN OUTPUT LOAN-OUT-FILE.
032000     PERFORM WRITE-ALL-LOANS.
032100     CLOSE LOAN-OUT-FILE.
032200     OPEN OUTPUT USER-OUT-FILE.
032300     PERFORM WRITE-ALL-USERS.
032400     CLOSE USER-OUT-FILE.
032500
032600 WRITE-ALL-PAYMENTS.
032700     PERFORM WRITE-ONE-PAYMENT
032800         VARYING PT-IDX FROM 1 BY 1
032900         UNTIL PT-IDX > PAYMENT-TABLE-COUNT.
033000
033100 WRITE-ONE-PAYMENT.
033200     MOVE PT-LOAN-ID (PT-IDX)       TO PAYOUT-LOAN-ID.
033300     MOVE PT-NUMBER (PT-IDX)        TO PAYOUT-NUMBER.
033400     MOVE PT-AMOUNT (PT-IDX)        TO PAYOUT-AMOUNT.
033500     MOVE PT-DUE-DATE (PT-IDX)      TO PAYOUT-DUE-DATE.
033600     MOVE PT-STATUS (PT-IDX)        TO PAYOUT-STATUS.
033700     MOVE PT-PLATFORM-FEE (PT-IDX)  TO PAYOUT-PLATFORM-FEE.
033800     MOVE PT-LENDER-AMT (PT-IDX)    TO PAYOUT-LENDER-AMT.
033900     WRITE PAYMENT-OUT-RECORD.
034000
034100 WRITE-ALL-LOANS.
034200     PERFORM WRITE-ONE-LOAN
034300         VARYING LT-IDX FROM 1 BY 1
034400         UNTIL LT-IDX > LOAN-TABLE-COUNT.
034500
034600*-----------------------------------------------------
034700* THE WHOLE LOAN ROW CAME OFF THE TABLE -- NO RE-READ
034800* OF THE ORIGINAL FILE NEEDED, THE SAME WAY LNFUND1
034900* WRITES ITS MASTERS BACK.
035000*-----------------------------------------------------
035200 WRITE-ONE-LOAN.
035700     MOVE LT-LOAN-ID (LT-IDX)       TO LOAN-OUT-ID.
035800     MOVE LT-BORROWER-ID (LT-IDX)   TO LOAN-OUT-BORROWER-ID.
035900     MOVE LT-LENDER-ID (LT-IDX)     TO LOAN-OUT-LENDER-ID.
036000     MOVE LT-AMOUNT (LT-IDX)        TO LOAN-OUT-AMOUNT.
036100     MOVE LT-PERIOD-MONTHS (LT-IDX) TO
036200         LOAN-OUT-PERIOD-MONTHS.
036300     MOVE LT-ANNUAL-RATE (LT-IDX)   TO LOAN-OUT-ANNUAL-RATE.
036400     MOVE LT-LENME-FEE (LT-IDX)     TO LOAN-OUT-LENME-FEE.
036500     MOVE LT-TOTAL-AMOUNT (LT-IDX)  TO LOAN-OUT-TOTAL-AMOUNT.
036600     MOVE LT-STATUS (LT-IDX)        TO LOAN-OUT-STATUS.
036700     MOVE LT-FUNDED-DATE (LT-IDX)   TO LOAN-OUT-FUNDED-DATE.
036800     WRITE LOAN-OUT-RECORD.
036900
037000 WRITE-ALL-USERS.
037100     PERFORM WRITE-ONE-USER
037200         VARYING UT-IDX FROM 1 BY 1
037300         UNTIL UT-IDX > USER-TABLE-COUNT.
037400
037500*-----------------------------------------------------
037600* SAME IDEA AS WRITE-ONE-LOAN -- THE WHOLE USER ROW
037700* CAME OFF THE TABLE.
037800*-----------------------------------------------------
038000 WRITE-ONE-USER.
038500     MOVE UT-USER-ID (UT-IDX)      TO USER-OUT-ID.
038600     MOVE UT-USER-NAME (UT-IDX)    TO USER-OUT-NAME.
038700     MOVE UT-USER-TYPE (UT-IDX)    TO USER-OUT-TYPE.
038800     MOVE UT-USER-BALANCE (UT-IDX) TO USER-OUT-BALANCE.
038900     WRITE USER-OUT-RECORD.
039000
039100*-----------------------------------------------------
039200* CLOSING
039300*-----------------------------------------------------
039400 CLOSING-PROCEDURE.
039500     CONTINUE.
