000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNFUND1.
000300 AUTHOR.        W J BARTLETT.
000400 INSTALLATION.  CONSUMER LENDING SYSTEMS.
000500 DATE-WRITTEN.  11/08/1990.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*-----------------------------------------------------
000900* LNFUND1 -- OFFER-ACCEPT / LOAN-FUNDING.  A borrower
001000* accepts a lender's offer.  This program re-checks the
001100* lender's balance (it may have moved since the offer
001200* was entered), debits the lender for principal plus the
001300* flat platform fee, flips the loan to FUNDED, marks the
001400* offer accepted, works out the flat-interest monthly
001500* payment, and lays down one PENDING payment record per
001600* month of the term.
001700*-----------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------
002000* 1990-11-08  WJB  LN-0004  Original program.  Interest
002100*                  is flat/simple on the funded amount,
002200*                  not amortized -- branch manager asked
002300*                  for the simplest thing that could be
002400*                  explained to a borrower over the
002500*                  counter.
002600* 1991-06-04  WJB  LN-0014  Re-check the lender balance
002700*                  at funding time, not just at offer
002800*                  time -- a lender funded three loans
002900*                  off one offer screen before the batch
003000*                  caught up and went negative.
003100* 1993-02-11  WJB  LN-0009  Added LOAN-LENME-FEE/
003200*                  LOAN-TOTAL-AMOUNT to the funded
003300*                  record; these used to be computed on
003400*                  the fly in the statement program and
003500*                  drifted out of step after a rate
003600*                  change.
003700* 1998-06-30  RJM  LN-0006  Y2K -- FUNDED-DATE and the
003800*                  payment due dates now come off the
003900*                  shared 4-digit-year date copybook
004000*                  instead of the old 2-digit window this
004100*                  program used to keep on its own.
004200* 1998-11-02  RJM  LN-0007  Re-pointed at the split
004300*                  master/out record layouts for LOAN,
004400*                  OFFER, USER and PAYMENT.
004500* 2000-01-10  KTS  LN-0017  Due-date clamp now uses
004600*                  ADD-MONTHS-CLAMPED off the shared date
004700*                  copybook; the in-line version here had
004800*                  a bug that sent a January 31 funding
004900*                  to March 3 instead of February 28.
005000*-----------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     COPY "SLOFFR01.CBL".
005800     COPY "SLLOAN01.CBL".
005900     COPY "SLUSER01.CBL".
006000     COPY "SLPYMT01.CBL".
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 COPY "FDOFFR01.CBL".
006500 COPY "FDLOAN01.CBL".
006600 COPY "FDUSER01.CBL".
006700 COPY "FDPYMT01.CBL".
006800
006900 WORKING-STORAGE SECTION.
007000 COPY "WSDATE02.CBL".
007100
007200 77  WS-EOF-SWITCH                PIC X VALUE "N".
007300     88  NO-MORE-RECORDS          VALUE "Y".
007400
007500 77  OFFER-TABLE-COUNT            PIC 9(4)  COMP.
007600 77  LOAN-TABLE-COUNT             PIC 9(4)  COMP.
007700 77  USER-TABLE-COUNT             PIC 9(4)  COMP.
007800
007900 01  OFFER-TABLE-AREA.
008000     05  OFFER-TABLE-ENTRY OCCURS 500 TIMES
008100                 INDEXED BY OT-IDX.
008200         10  OT-OFFER-ID          PIC 9(6).
008300         10  OT-LOAN-ID           PIC 9(6).
008400         10  OT-LENDER-ID         PIC 9(6).
008500         10  OT-RATE              PIC S9(3)V99
008600                                  SIGN LEADING SEPARATE.
008700         10  OT-ACCEPTED-FLAG     PIC X.
008750         10  FILLER               PIC X(1).
008800
008900 01  LOAN-TABLE-AREA.
009000     05  LOAN-TABLE-ENTRY OCCURS 500 TIMES
009100                 INDEXED BY LT-IDX.
009200         10  LT-LOAN-ID           PIC 9(6).
009300         10  LT-BORROWER-ID       PIC 9(6).
009400         10  LT-LENDER-ID         PIC 9(6).
009500         10  LT-AMOUNT            PIC S9(8)V99
009600                                  SIGN LEADING SEPARATE.
009700         10  LT-PERIOD-MONTHS     PIC 9(3).
009800         10  LT-ANNUAL-RATE       PIC S9(3)V99
009900                                  SIGN LEADING SEPARATE.
010000         10  LT-LENME-FEE         PIC S9(8)V99
010100                                  SIGN LEADING SEPARATE.
010200         10  LT-TOTAL-AMOUNT      PIC S9(8)V99
010300                                  SIGN LEADING SEPARATE.
010400         10  LT-STATUS            PIC X(9).
010500         10  LT-FUNDED-DATE       PIC 9(8).
010550         10  FILLER               PIC X(1).
010600
010700 01  USER-TABLE-AREA.
010800     05  USER-TABLE-ENTRY OCCURS 500 TIMES
010900                 INDEXED BY UT-IDX.
011000         10  UT-USER-ID           PIC 9(6).
011100         10  UT-USER-NAME         PIC X(20).
011200         10  UT-USER-TYPE         PIC X(8).
011300         10  UT-USER-BALANCE      PIC S9(8)V99
011400                                  SIGN LEADING SEPARATE.
011450         10  FILLER               PIC X(1).
011500
011600 77  WS-OFFER-ID                  PIC 9(6) VALUE ZERO.
011700 77  WS-OFFER-SUB                 PIC 9(4)  COMP VALUE ZERO.
011800 77  WS-LOAN-SUB                  PIC 9(4)  COMP VALUE ZERO.
011900 77  WS-LENDER-SUB                PIC 9(4)  COMP VALUE ZERO.
012000 77  WS-PAY-SUB                   PIC 9(4)  COMP VALUE ZERO.
012100
012200 77  WS-PLATFORM-FEE              PIC S9(8)V99
012300                                  SIGN LEADING SEPARATE
012400                                  VALUE 3.75.
012420 77  WS-REQUIRED-AMOUNT           PIC S9(8)V99
012440                                  SIGN LEADING SEPARATE
012460                                  VALUE ZERO.
012500 77  WS-FUNDING-IS-VALID          PIC X VALUE "Y".
012600     88  FUNDING-IS-VALID         VALUE "Y".
012700     88  FUNDING-IS-INVALID       VALUE "N".
012800
012900 77  WS-MONTHLY-RATE              PIC S9V9(8)
013000                                  SIGN LEADING SEPARATE
013100                                  VALUE ZERO.
013200 77  WS-PRINCIPAL-PORTION         PIC S9(8)V9(6)
013300                                  SIGN LEADING SEPARATE
013400                                  VALUE ZERO.
013500 77  WS-INTEREST-PORTION          PIC S9(8)V9(6)
013600                                  SIGN LEADING SEPARATE
013700                                  VALUE ZERO.
013800 77  WS-MONTHLY-PAYMENT           PIC S9(8)V99
013900                                  SIGN LEADING SEPARATE
014000                                  VALUE ZERO.
014100
014200 77  WS-PAYMENT-NUMBER            PIC 9(3)  COMP VALUE ZERO.
014300
014400 PROCEDURE DIVISION.
014500 PROGRAM-BEGIN.
014600     PERFORM OPENING-PROCEDURE.
014700     PERFORM MAIN-PROCESS.
014800     PERFORM CLOSING-PROCEDURE.
014900
015000 PROGRAM-EXIT.
015100     EXIT PROGRAM.
015200
015300*-----------------------------------------------------
015400* OPENING -- LOAD OFFERS, LOANS AND USERS INTO TABLES.
015500* EVERYTHING IS REWRITTEN FROM THE TABLE AT CLOSE TIME
015600* SO THE ONE RECORD THAT CHANGED CAN BE UPDATED IN
015700* PLACE BEFORE THE FILE IS WRITTEN BACK OUT.
015800*-----------------------------------------------------
015900 OPENING-PROCEDURE.
016000     ACCEPT DATE-MMDDCCYY FROM DATE.
016100     PERFORM WINDOW-THE-RUN-DATE.
016200     OPEN INPUT OFFER-FILE.
016300     PERFORM LOAD-OFFER-TABLE.
016400     CLOSE OFFER-FILE.
016500     OPEN INPUT LOAN-FILE.
016600     PERFORM LOAD-LOAN-TABLE.
016700     CLOSE LOAN-FILE.
016800     OPEN INPUT USER-FILE.
016900     PERFORM LOAD-USER-TABLE.
017000     CLOSE USER-FILE.
017100     OPEN INPUT PAYMENT-FILE.
017200     OPEN OUTPUT PAYMENT-OUT-FILE.
017300
017400*-----------------------------------------------------
017500* ACCEPT DATE FROM DATE GIVES A TWO-DIGIT YEAR; WINDOW
017600* IT THE SAME WAY THE OLD SALES REPORT DID.
017700*-----------------------------------------------------
017800 WINDOW-THE-RUN-DATE.
017900     MOVE DATE-MMDDCCYY TO DATE-CCYYMMDD.
018000     IF DATE-CCYY < 1900
018100         ADD 1900 TO DATE-CCYY.
018200     IF DATE-CCYY < 1950
018300         ADD 100 TO DATE-CCYY.
018400
018500 LOAD-OFFER-TABLE.
018600     MOVE ZERO TO OFFER-TABLE-COUNT.
018700     MOVE "N" TO WS-EOF-SWITCH.
018800     PERFORM LOAD-ONE-OFFER
018900         UNTIL NO-MORE-RECORDS.
019000
019100 LOAD-ONE-OFFER.
019200     READ OFFER-FILE
019300         AT END
019400             MOVE "Y" TO WS-EOF-SWITCH
019500         NOT AT END
019600             ADD 1 TO OFFER-TABLE-COUNT
019700             MOVE OFFER-ID            TO
019800                 OT-OFFER-ID (OFFER-TABLE-COUNT)
019900             MOVE OFFER-LOAN-ID       TO
020000                 OT-LOAN-ID (OFFER-TABLE-COUNT)
020100             MOVE OFFER-LENDER-ID     TO
020200                 OT-LENDER-ID (OFFER-TABLE-COUNT)
020300             MOVE OFFER-RATE          TO
020400                 OT-RATE (OFFER-TABLE-COUNT)
020500             MOVE OFFER-ACCEPTED-FLAG TO
020600                 OT-ACCEPTED-FLAG (OFFER-TABLE-COUNT)
020700     END-READ.
020800
020900 LOAD-LOAN-TABLE.
021000     MOVE ZERO TO LOAN-TABLE-COUNT.
021100     MOVE "N" TO WS-EOF-SWITCH.
021200     PERFORM LOAD-ONE-LOAN
021300         UNTIL NO-MORE-RECORDS.
021400
021500 LOAD-ONE-LOAN.
021600     READ LOAN-FILE
021700         AT END
021800             MOVE "Y" TO WS-EOF-SWITCH
021900         NOT AT END
022000             ADD 1 TO LOAN-TABLE-COUNT
022100             MOVE LOAN-ID             TO
022200                 LT-LOAN-ID (LOAN-TABLE-COUNT)
022300             MOVE LOAN-BORROWER-ID    TO
022400                 LT-BORROWER-ID (LOAN-TABLE-COUNT)
022500             MOVE LOAN-LENDER-ID      TO
022600                 LT-LENDER-ID (LOAN-TABLE-COUNT)
022700             MOVE LOAN-AMOUNT         TO
022800                 LT-AMOUNT (LOAN-TABLE-COUNT)
022900             MOVE LOAN-PERIOD-MONTHS  TO
023000                 LT-PERIOD-MONTHS (LOAN-TABLE-COUNT)
023100             MOVE LOAN-ANNUAL-RATE    TO
023200                 LT-ANNUAL-RATE (LOAN-TABLE-COUNT)
023300             MOVE LOAN-LENME-FEE      TO
023400                 LT-LENME-FEE (LOAN-TABLE-COUNT)
023500             MOVE LOAN-TOTAL-AMOUNT   TO
023600                 LT-TOTAL-AMOUNT (LOAN-TABLE-COUNT)
023700             MOVE LOAN-STATUS         TO
023800                 LT-STATUS (LOAN-TABLE-COUNT)
023900             MOVE LOAN-FUNDED-DATE    TO
024000                 LT-FUNDED-DATE (LOAN-TABLE-COUNT)
024100     END-READ.
024200
024300 LOAD-USER-TABLE.
024400     MOVE ZERO TO USER-TABLE-COUNT.
024500     MOVE "N" TO WS-EOF-SWITCH.
024600     PERFORM LOAD-ONE-USER
024700         UNTIL NO-MORE-RECORDS.
024800
024900 LOAD-ONE-USER.
025000     READ USER-FILE
025100         AT END
025200             MOVE "Y" TO WS-EOF-SWITCH
025300         NOT AT END
025400             ADD 1 TO USER-TABLE-COUNT
025500             MOVE USER-ID      TO UT-USER-ID (USER-TABLE-COUNT)
025600             MOVE USER-NAME    TO UT-USER-NAME (USER-TABLE-COUNT)
025700             MOVE USER-TYPE    TO UT-USER-TYPE (USER-TABLE-COUNT)
025800             MOVE USER-BALANCE TO UT-USER-BALANCE
025900                                   (USER-TABLE-COUNT)
026000     END-READ.
026100
026200*-----------------------------------------------------
026300* MAIN LINE
026400*-----------------------------------------------------
026500 MAIN-PROCESS.
026600     DISPLAY "OFFER ID TO ACCEPT/FUND?".
026700     ACCEPT WS-OFFER-ID.
026800     PERFORM ACCEPT-THE-OFFER.
026900     IF FUNDING-IS-VALID
027000         PERFORM CHECK-LENDER-BALANCE-AT-FUNDING
027100     END-IF.
027200     IF FUNDING-IS-VALID
027300         PERFORM DEBIT-LENDER-BALANCE
027400         PERFORM UPDATE-LOAN-TO-FUNDED
027500         PERFORM MARK-OFFER-ACCEPTED
027600         PERFORM CALCULATE-MONTHLY-PAYMENT
027700     ELSE
027800         DISPLAY "LNFUND1 -- FUNDING REJECTED"
027900     END-IF.
028000     PERFORM COPY-OLD-PAYMENTS-FORWARD.
028100     IF FUNDING-IS-VALID
028200         PERFORM GENERATE-PAYMENT-SCHEDULE
028300     END-IF.
028400
028500*-----------------------------------------------------
028600* STEP 1 -- REJECT IF THE OFFER IS ALREADY ACCEPTED.
028700*-----------------------------------------------------
028800 ACCEPT-THE-OFFER.
028900     MOVE "Y" TO WS-FUNDING-IS-VALID.
029000     PERFORM FIND-THE-OFFER.
029100     IF WS-OFFER-SUB = ZERO
029200         MOVE "N" TO WS-FUNDING-IS-VALID
029300         DISPLAY "LNFUND1 -- OFFER NOT ON FILE"
029400     ELSE
029500         IF OT-ACCEPTED-FLAG (WS-OFFER-SUB) = "Y"
029600             MOVE "N" TO WS-FUNDING-IS-VALID
029700             DISPLAY "LNFUND1 -- OFFER ALREADY ACCEPTED"
029800         ELSE
029900             SET LT-IDX TO 1
030000             MOVE ZERO TO WS-LOAN-SUB
030100             SEARCH LOAN-TABLE-ENTRY
030200                 AT END
030300                     MOVE ZERO TO WS-LOAN-SUB
030400                 WHEN LT-LOAN-ID (LT-IDX) =
030500                          OT-LOAN-ID (WS-OFFER-SUB)
030600                     SET WS-LOAN-SUB TO LT-IDX
030700             END-SEARCH
030800             SET UT-IDX TO 1
030900             MOVE ZERO TO WS-LENDER-SUB
031000             SEARCH USER-TABLE-ENTRY
031100                 AT END
031200                     MOVE ZERO TO WS-LENDER-SUB
031300                 WHEN UT-USER-ID (UT-IDX) =
031400                          OT-LENDER-ID (WS-OFFER-SUB)
031500                     SET WS-LENDER-SUB TO UT-IDX
031600             END-SEARCH
031700         END-IF
031800     END-IF.
031900
032000 FIND-THE-OFFER.
032100     MOVE ZERO TO WS-OFFER-SUB.
032200     SET OT-IDX TO 1.
032300     SEARCH OFFER-TABLE-ENTRY
032400         AT END
032500             MOVE ZERO TO WS-OFFER-SUB
032600         WHEN OT-OFFER-ID (OT-IDX) = WS-OFFER-ID
032700             SET WS-OFFER-SUB TO OT-IDX
032800     END-SEARCH.
032900
033000*-----------------------------------------------------
033100* STEPS 2-3 -- TOTAL AMOUNT AND THE RE-CHECK OF THE
033200* LENDER'S BALANCE.
033300*-----------------------------------------------------
033400 CHECK-LENDER-BALANCE-AT-FUNDING.
033500     IF WS-LOAN-SUB = ZERO OR WS-LENDER-SUB = ZERO
033600         MOVE "N" TO WS-FUNDING-IS-VALID
033700         DISPLAY "LNFUND1 -- LOAN OR LENDER NOT ON FILE"
033800     ELSE
033900         COMPUTE WS-REQUIRED-AMOUNT =
034000             LT-AMOUNT (WS-LOAN-SUB) + WS-PLATFORM-FEE
034100         IF UT-USER-BALANCE (WS-LENDER-SUB)
034200                 LESS THAN WS-REQUIRED-AMOUNT
034300             MOVE "N" TO WS-FUNDING-IS-VALID
034400             DISPLAY "LNFUND1 -- LENDER BALANCE TOO LOW"
034500         ELSE
034600             MOVE WS-REQUIRED-AMOUNT TO
034700                 LT-TOTAL-AMOUNT (WS-LOAN-SUB)
034800         END-IF
034900     END-IF.
034910
034920*-----------------------------------------------------
034930* STEP 4 -- DEBIT THE LENDER.
035000*-----------------------------------------------------
035100 DEBIT-LENDER-BALANCE.
035200     SUBTRACT LT-TOTAL-AMOUNT (WS-LOAN-SUB) FROM
035300         UT-USER-BALANCE (WS-LENDER-SUB).
035400
035500*-----------------------------------------------------
035600* STEP 5 -- FUND THE LOAN.
035700*-----------------------------------------------------
035800 UPDATE-LOAN-TO-FUNDED.
035900     MOVE OT-LENDER-ID (WS-OFFER-SUB) TO
036000         LT-LENDER-ID (WS-LOAN-SUB).
036100     MOVE OT-RATE (WS-OFFER-SUB) TO
036200         LT-ANNUAL-RATE (WS-LOAN-SUB).
036300     MOVE WS-PLATFORM-FEE TO LT-LENME-FEE (WS-LOAN-SUB).
036400     MOVE "FUNDED" TO LT-STATUS (WS-LOAN-SUB).
036500     MOVE DATE-CCYYMMDD TO LT-FUNDED-DATE (WS-LOAN-SUB).
036600
036700*-----------------------------------------------------
036800* STEP 6 -- MARK THE OFFER ACCEPTED.
036900*-----------------------------------------------------
037000 MARK-OFFER-ACCEPTED.
037100     MOVE "Y" TO OT-ACCEPTED-FLAG (WS-OFFER-SUB).
037200
037300*-----------------------------------------------------
037400* FLAT INTEREST MONTHLY PAYMENT.  NOT AN AMORTIZED
037500* ANNUITY -- EVERY PAYMENT CARRIES THE SAME AMOUNT.
037600*-----------------------------------------------------
037700 CALCULATE-MONTHLY-PAYMENT.
037800     COMPUTE WS-MONTHLY-RATE =
037900         LT-ANNUAL-RATE (WS-LOAN-SUB) / 100 / 12.
038000     COMPUTE WS-PRINCIPAL-PORTION =
038100         LT-TOTAL-AMOUNT (WS-LOAN-SUB) /
038200             LT-PERIOD-MONTHS (WS-LOAN-SUB).
038300     COMPUTE WS-INTEREST-PORTION =
038400         LT-TOTAL-AMOUNT (WS-LOAN-SUB) * WS-MONTHLY-RATE.
038500     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
038600         WS-PRINCIPAL-PORTION + WS-INTEREST-PORTION.
038700
038800*-----------------------------------------------------
038900* COPY EXISTING PAYMENT RECORDS FORWARD UNCHANGED.
039000*-----------------------------------------------------
039100 COPY-OLD-PAYMENTS-FORWARD.
039200     MOVE "N" TO WS-EOF-SWITCH.
039300     PERFORM COPY-ONE-OLD-PAYMENT
039400         UNTIL NO-MORE-RECORDS.
039500
039600 COPY-ONE-OLD-PAYMENT.
039700     READ PAYMENT-FILE
039800         AT END
039900             MOVE "Y" TO WS-EOF-SWITCH
040000         NOT AT END
040100             MOVE PAY-LOAN-ID      TO PAYOUT-LOAN-ID
040200             MOVE PAY-NUMBER       TO PAYOUT-NUMBER
040300             MOVE PAY-AMOUNT       TO PAYOUT-AMOUNT
040400             MOVE PAY-DUE-DATE     TO PAYOUT-DUE-DATE
040500             MOVE PAY-STATUS       TO PAYOUT-STATUS
040600             MOVE PAY-PLATFORM-FEE TO PAYOUT-PLATFORM-FEE
040700             MOVE PAY-LENDER-AMT   TO PAYOUT-LENDER-AMT
040800             WRITE PAYMENT-OUT-RECORD
040900     END-READ.
041000
041100*-----------------------------------------------------
041200* STEP 7 -- ONE PAYMENT RECORD PER MONTH OF THE TERM.
041300* DUE DATE IS THE FUNDED DATE PLUS I CALENDAR MONTHS,
041400* SAME DAY OF MONTH, CLAMPED TO MONTH END.
041500*-----------------------------------------------------
041600 GENERATE-PAYMENT-SCHEDULE.
041700     MOVE ZERO TO WS-PAYMENT-NUMBER.
041800     PERFORM WRITE-ONE-SCHEDULED-PAYMENT
041900         LT-PERIOD-MONTHS (WS-LOAN-SUB) TIMES.
042000
042100 WRITE-ONE-SCHEDULED-PAYMENT.
042200     ADD 1 TO WS-PAYMENT-NUMBER.
042300     MOVE LT-FUNDED-DATE (WS-LOAN-SUB) TO DATE-CCYYMMDD.
042400     MOVE WS-PAYMENT-NUMBER TO ADD-MONTHS-COUNT.
042500     PERFORM ADD-MONTHS-CLAMPED.
042600     MOVE LT-LOAN-ID (WS-LOAN-SUB)  TO PAYOUT-LOAN-ID.
042700     MOVE WS-PAYMENT-NUMBER         TO PAYOUT-NUMBER.
042800     MOVE WS-MONTHLY-PAYMENT        TO PAYOUT-AMOUNT.
042900     MOVE ADD-MONTHS-RESULT         TO PAYOUT-DUE-DATE.
043000     MOVE "PENDING"                 TO PAYOUT-STATUS.
043100     MOVE ZERO                      TO PAYOUT-PLATFORM-FEE.
043200     MOVE ZERO                      TO PAYOUT-LENDER-AMT.
043300     WRITE PAYMENT-OUT-RECORD.
043400
043500 COPY "PLDATE02.CBL".
043600
043700*-----------------------------------------------------
043800* CLOSING -- REWRITE THE OFFER, LOAN AND USER MASTERS
043900* FORWARD FROM THE TABLES, PICKING UP WHATEVER CHANGED.
044000*-----------------------------------------------------
044100 CLOSING-PROCEDURE.
044200     CLOSE PAYMENT-FILE.
044300     CLOSE PAYMENT-OUT-FILE.
044400     OPEN OUTPUT OFFER-OUT-FILE.
044500     PERFORM WRITE-ALL-OFFERS.
044600     CLOSE OFFER-OUT-FILE.
044700     OPEN OUTPUT LOAN-OUT-FILE.
044800     PERFORM WRITE-ALL-LOANS.
044900     CLOSE LOAN-OUT-FILE.
045000     OPEN OUTPUT USER-OUT-FILE.
045100     PERFORM WRITE-ALL-USERS.
045200     CLOSE USER-OUT-FILE.
045300
045400 WRITE-ALL-OFFERS.
045500     SET OT-IDX TO 1.
045600     PERFORM WRITE-ONE-OFFER
045700         VARYING OT-IDX FROM 1 BY 1
045800         UNTIL OT-IDX > OFFER-TABLE-COUNT.
045900
046000 WRITE-ONE-OFFER.
046100     MOVE OT-OFFER-ID (OT-IDX)        TO OFFER-OUT-ID.
046200     MOVE OT-LOAN-ID (OT-IDX)         TO OFFER-OUT-LOAN-ID.
046300     MOVE OT-LENDER-ID (OT-IDX)       TO OFFER-OUT-LENDER-ID.
046400     MOVE OT-RATE (OT-IDX)            TO OFFER-OUT-RATE.
046500     MOVE OT-ACCEPTED-FLAG (OT-IDX)   TO
046600         OFFER-OUT-ACCEPTED-FLAG.
046700     WRITE OFFER-OUT-RECORD.
046800
046900 WRITE-ALL-LOANS.
047000     PERFORM WRITE-ONE-LOAN
047100         VARYING LT-IDX FROM 1 BY 1
047200         UNTIL LT-IDX > LOAN-TABLE-COUNT.
047300
047400 WRITE-ONE-LOAN.
047500     MOVE LT-LOAN-ID (LT-IDX)          TO LOAN-OUT-ID.
047600     MOVE LT-BORROWER-ID (LT-IDX)      TO LOAN-OUT-BORROWER-ID.
047700     MOVE LT-LENDER-ID (LT-IDX)        TO LOAN-OUT-LENDER-ID.
047800     MOVE LT-AMOUNT (LT-IDX)           TO LOAN-OUT-AMOUNT.
047900     MOVE LT-PERIOD-MONTHS (LT-IDX)    TO
048000         LOAN-OUT-PERIOD-MONTHS.
048100     MOVE LT-ANNUAL-RATE (LT-IDX)      TO LOAN-OUT-ANNUAL-RATE.
048200     MOVE LT-LENME-FEE (LT-IDX)        TO LOAN-OUT-LENME-FEE.
048300     MOVE LT-TOTAL-AMOUNT (LT-IDX)     TO LOAN-OUT-TOTAL-AMOUNT.
048400     MOVE LT-STATUS (LT-IDX)           TO LOAN-OUT-STATUS.
048500     MOVE LT-FUNDED-DATE (LT-IDX)      TO LOAN-OUT-FUNDED-DATE.
048600     WRITE LOAN-OUT-RECORD.
048700
048800 WRITE-ALL-USERS.
048900     PERFORM WRITE-ONE-USER
049000         VARYING UT-IDX FROM 1 BY 1
049100         UNTIL UT-IDX > USER-TABLE-COUNT.
049200
049300 WRITE-ONE-USER.
049400     MOVE UT-USER-ID (UT-IDX)          TO USER-OUT-ID.
049500     MOVE UT-USER-NAME (UT-IDX)        TO USER-OUT-NAME.
049600     MOVE UT-USER-TYPE (UT-IDX)        TO USER-OUT-TYPE.
049700     MOVE UT-USER-BALANCE (UT-IDX)     TO USER-OUT-BALANCE.
049800     WRITE USER-OUT-RECORD.
