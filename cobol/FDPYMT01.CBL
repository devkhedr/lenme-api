000100*-----------------------------------------------------
000200* FDPYMT01.CBL
000300* PAYMENT record.  One row per scheduled installment,
000400* written by LNFUND1 at funding time, PAY-NUMBER
000500* running 1 thru LOAN-PERIOD-MONTHS in due-date order.
000600* PAY-PLATFORM-FEE and PAY-LENDER-AMT are zero until
000700* LNPAYS1 posts the payment.
000800*-----------------------------------------------------
000900* 1989-09-22  WJB  LN-0003  Original layout.
001000* 1993-02-11  WJB  LN-0009  Split PAY-AMOUNT into the
001100*                  platform-fee/lender-amount pair at
001200*                  posting time instead of re-deriving
001300*                  it in the statement program.
001400* 1998-11-02  RJM  LN-0007  Added PAYMENT-OUT-RECORD.
001500*-----------------------------------------------------
001600 FD  PAYMENT-FILE
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  PAYMENT-RECORD.
002000     05  PAY-LOAN-ID                  PIC 9(6).
002100     05  PAY-NUMBER                   PIC 9(3).
002200     05  PAY-AMOUNT                   PIC S9(8)V99
002300                                      SIGN LEADING SEPARATE.
002400     05  PAY-DUE-DATE                 PIC 9(8).
002500     05  PAY-STATUS                   PIC X(7).
002600         88  PAY-IS-PENDING           VALUE "PENDING".
002700         88  PAY-IS-PAID              VALUE "PAID".
002800     05  PAY-PLATFORM-FEE             PIC S9(8)V99
002900                                      SIGN LEADING SEPARATE.
003000     05  PAY-LENDER-AMT               PIC S9(8)V99
003100                                      SIGN LEADING SEPARATE.
003200     05  FILLER                       PIC X(23).
003300
003400 01  FILLER REDEFINES PAYMENT-RECORD.
003500     05  FILLER                       PIC X(9).
003600     05  PAY-DUE-DATE-PARTS           PIC 9(8).
003700     05  FILLER REDEFINES PAY-DUE-DATE-PARTS.
003800         10  PAY-DUE-CCYY             PIC 9(4).
003900         10  PAY-DUE-MM               PIC 9(2).
004000         10  PAY-DUE-DD               PIC 9(2).
004100     05  FILLER                       PIC X(46).
004200
004300 FD  PAYMENT-OUT-FILE
004400     LABEL RECORDS ARE STANDARD.
004500
004600 01  PAYMENT-OUT-RECORD.
004700     05  PAYOUT-LOAN-ID               PIC 9(6).
004800     05  PAYOUT-NUMBER                PIC 9(3).
004900     05  PAYOUT-AMOUNT                PIC S9(8)V99
005000                                      SIGN LEADING SEPARATE.
005100     05  PAYOUT-DUE-DATE              PIC 9(8).
005200     05  PAYOUT-STATUS                PIC X(7).
005300     05  PAYOUT-PLATFORM-FEE          PIC S9(8)V99
005400                                      SIGN LEADING SEPARATE.
005500     05  PAYOUT-LENDER-AMT            PIC S9(8)V99
005600                                      SIGN LEADING SEPARATE.
005700     05  FILLER                       PIC X(23).
