000100*-----------------------------------------------------
000200* SLOFFR01.CBL
000300* FILE-CONTROL entries for the lender-offer file.
000400*-----------------------------------------------------
000500* 1989-09-22  WJB  LN-0003  Original select.
000600* 1998-11-02  RJM  LN-0007  Added OFFER-OUT-FILE.
000700*-----------------------------------------------------
000800     SELECT OFFER-FILE
000900         ASSIGN TO "OFFERS"
001000         ORGANIZATION IS LINE SEQUENTIAL.
001100
001200     SELECT OFFER-OUT-FILE
001300         ASSIGN TO "OFFEROUT"
001400         ORGANIZATION IS LINE SEQUENTIAL.
