000100*-----------------------------------------------------
000200* SLUSER01.CBL
000300* FILE-CONTROL entries for the borrower/lender profile
000400* file (master of account balances).  COPY into
000500* FILE-CONTROL for any program that reads or rewrites
000600* USER-PROFILE records.
000700*-----------------------------------------------------
000800* 1998-11-02  RJM  LN-0007  Added USER-OUT-FILE select
000900*                  so funding/batch programs can carry
001000*                  updated balances forward without
001100*                  rewriting a line sequential file in
001200*                  place.
001300*-----------------------------------------------------
001400     SELECT USER-FILE
001500         ASSIGN TO "USERS"
001600         ORGANIZATION IS LINE SEQUENTIAL.
001700
001800     SELECT USER-OUT-FILE
001900         ASSIGN TO "USEROUT"
002000         ORGANIZATION IS LINE SEQUENTIAL.
