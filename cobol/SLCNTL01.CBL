000100*-----------------------------------------------------
000200* SLCNTL01.CBL
000300* FILE-CONTROL entry for the one-record control file
000400* that hands out the next LOAN-ID and OFFER-ID, the
000500* same job CONTROL-LAST-VOUCHER did for the old voucher
000600* system.  Kept INDEXED, not LINE SEQUENTIAL like the
000700* master files, because it has to be read and rewritten
000800* in place every time a loan or offer is added.
000900*-----------------------------------------------------
001000* 1989-09-22  WJB  LN-0003  Original select.
001100*-----------------------------------------------------
001200     SELECT CONTROL-FILE
001300         ASSIGN TO "LNCNTL"
001400         ORGANIZATION IS INDEXED
001500         ACCESS MODE IS RANDOM
001600         RECORD KEY IS CONTROL-KEY.
