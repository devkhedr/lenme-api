000100*-----------------------------------------------------
000200* FDOFFR01.CBL
000300* LOAN-OFFER record.  A lender's proposed rate on a
000400* still-unfunded loan.  OFFER-ACCEPTED-FLAG flips one
000500* way only, Y once LNFUND1 funds the loan from it.
000600*-----------------------------------------------------
000700* 1989-09-22  WJB  LN-0003  Original layout.
000800* 1998-11-02  RJM  LN-0007  Added OFFER-OUT-RECORD.
000900*-----------------------------------------------------
001000 FD  OFFER-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  OFFER-RECORD.
001400     05  OFFER-ID                    PIC 9(6).
001500     05  OFFER-LOAN-ID                PIC 9(6).
001600     05  OFFER-LENDER-ID              PIC 9(6).
001700     05  OFFER-RATE                   PIC S9(3)V99
001800                                      SIGN LEADING SEPARATE.
001900     05  OFFER-ACCEPTED-FLAG          PIC X.
002000         88  OFFER-IS-ACCEPTED        VALUE "Y".
002100         88  OFFER-NOT-ACCEPTED       VALUE "N".
002200     05  FILLER                       PIC X(15).
002300
002400 01  FILLER REDEFINES OFFER-RECORD.
002500     05  FILLER                       PIC X(18).
002600     05  OFFER-RATE-SIGN              PIC X.
002700     05  OFFER-RATE-DIGITS            PIC 9(3)V99.
002800     05  FILLER                       PIC X(16).
002900
003000 FD  OFFER-OUT-FILE
003100     LABEL RECORDS ARE STANDARD.
003200
003300 01  OFFER-OUT-RECORD.
003400     05  OFFER-OUT-ID                 PIC 9(6).
003500     05  OFFER-OUT-LOAN-ID            PIC 9(6).
003600     05  OFFER-OUT-LENDER-ID          PIC 9(6).
003700     05  OFFER-OUT-RATE               PIC S9(3)V99
003800                                      SIGN LEADING SEPARATE.
003900     05  OFFER-OUT-ACCEPTED-FLAG      PIC X.
004000     05  FILLER                       PIC X(15).
